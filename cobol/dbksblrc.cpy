000100*****************************************************************
000200*    DBKSBLRC - SHIPPING BILL (EXPORT) LINE RECORD.  ONE ROW
000300*    PER EXPORT SHIPMENT LINE, CARRYING FOB VALUE, PMV, THE
000400*    DRAWBACK RATE AND THE COMPUTED/DECLARED DRAWBACK AMOUNTS
000500*    THAT DBKDRWB TIES TOGETHER.
000600*
000700*    USED BY DBKDRWB.
000800*****************************************************************
000900 01  DBK-SHIP-BILL-RECORD.
001000     05  SB-NO                       PIC X(50).
001100     05  SB-DATE                     PIC 9(8).
001200     05  SB-DATE-X REDEFINES SB-DATE.
001300         10  SB-DATE-CCYY            PIC 9(4).
001400         10  SB-DATE-MM              PIC 9(2).
001500         10  SB-DATE-DD              PIC 9(2).
001600     05  SB-MONTH                    PIC X(20).
001700     05  SB-YEAR                     PIC 9(4).
001800     05  SB-PORT-CODE                PIC X(30).
001900     05  SB-LEO-DATE                 PIC 9(8).
002000     05  SB-BRC-REALISATION-DATE     PIC 9(8).
002100     05  SB-INVOICE-NO-DATE          PIC X(100).
002200     05  SB-BUYER-DETAILS            PIC X(600).
002300     05  SB-EXCHANGE-RATE            PIC S9(6)V9(4)  COMP-3.
002400     05  SB-INVOICE-VALUE            PIC S9(13)V99   COMP-3.
002500     05  SB-CURRENCY                 PIC X(3).
002600     05  SB-HS-CD                    PIC X(20).
002700     05  SB-DESCRIPTION              PIC X(600).
002800     05  SB-MODEL-NO                 PIC X(50).
002900     05  SB-QUANTITY                 PIC S9(9)V9(3)  COMP-3.
003000     05  SB-UNIT                     PIC X(20).
003100     05  SB-FOB                      PIC S9(13)V99   COMP-3.
003200     05  SB-PMV-PER-UNIT             PIC S9(13)V99   COMP-3.
003300     05  SB-PMV-ACTUAL               PIC S9(13)V99   COMP-3.
003400     05  SB-SCHEME-DESCRIPTION       PIC X(600).
003500     05  SB-DBK-SNO                  PIC X(50).
003600     05  SB-DBK-APPLICABILITY        PIC X(20).
003700     05  SB-RATE                     PIC S9(4)V9(4)  COMP-3.
003800     05  SB-DBK-AMT-SB               PIC S9(13)V99   COMP-3.
003900     05  SB-DBK-AMOUNT               PIC S9(13)V99   COMP-3.
004000     05  SB-DIFFERENCE-AMOUNT        PIC S9(13)V99   COMP-3.
004100     05  SB-TOTAL-DBK                PIC S9(13)V99   COMP-3.
004200     05  SB-SBR-NO                   PIC X(50).
004300     05  SB-UTILIZATION-AMT          PIC S9(13)V99   COMP-3.
004400     05  FILLER                      PIC X(40).
