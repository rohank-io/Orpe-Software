000100*****************************************************************
000200*    DBKFLTCC - FILTER CONTROL CARD.  ONE CARD PER RUN OF
000300*    DBKFILT, HOLDING THE OPTIONAL SEARCH CRITERIA THE OPERATOR
000400*    KEYS UP FOR A GIVEN COUNT/SEARCH REQUEST.  A CRITERION LEFT
000500*    BLANK (SPACES OR ZERO) IS NOT EVALUATED - SEE 88-LEVELS.
000600*
000700*    USED BY DBKFILT.
000800*****************************************************************
000900 01  DBK-FILTER-CRITERIA.
001000     05  FC-BE-NO                    PIC X(100).
001100     05  FC-CLAIM-YEAR               PIC X(32).
001200     05  FC-SUPPLIER-NAME-ADDR       PIC X(600).
001300     05  FC-COUNTRY-OF-ORIGIN        PIC X(600).
001400     05  FC-BE-DATE-FROM             PIC 9(8).
001500     05  FC-BE-DATE                  PIC 9(8).
001600     05  FC-BOM-PART-NO              PIC X(50).
001700     05  FC-DBK-PART-NO              PIC X(100).
001800     05  FC-ITCHS-CODE               PIC X(100).
001900     05  FC-PORT-CODE                PIC X(100).
002000     05  FC-CLAIM-REF-NO             PIC X(100).
002100     05  FC-STOCK-WISE-ELIGIBILITY   PIC X(6).
002200     05  FILLER                      PIC X(40).
