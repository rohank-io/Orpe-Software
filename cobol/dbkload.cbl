000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKLOAD.
000400 AUTHOR.        DOUG STOUT.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  04/09/89.
000700 DATE-COMPILED. 04/09/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   04/09/89  DS     ORIGINAL INSTALLATION - LOADS THE NORMALISED
001400*                    EXTRACT FROM DBKEXTR ONTO THE IMPORT MASTER,
001500*                    ROLLING NEW BOM PART NUMBERS INTO THE
001600*                    MATERIAL MASTER AS THEY TURN UP.
001700*   11/30/90  DS     CR-0067 - DUTY AND STOCK-BALANCE ARITHMETIC   CR-0067
001800*                    MOVED INTO THIS MEMBER'S ROW LOOP INSTEAD OF
001900*                    A SEPARATE STEP, SO THE MASTER CARRIES
002000*                    FINISHED DUTY FIGURES THE MOMENT IT IS
002100*                    WRITTEN.
002200*   06/22/94  KLM    CR-0288 - MATERIAL MASTER LOOKUP NOW USES     CR-0288
002300*                    SEARCH ALL OVER THE IN-MEMORY TABLE INSTEAD
002400*                    OF A SEQUENTIAL MERGE PASS - THE TABLE IS
002500*                    NEVER MORE THAN A FEW THOUSAND PART NUMBERS
002600*                    SO THIS FITS COMFORTABLY IN WORKING STORAGE.
002700*   01/09/99  KLM    Y2K-014 - CLAIM-YEAR AND BE-YEAR ARE FULL     Y2K-014
002800*                    4-DIGIT FIELDS THROUGHOUT THIS MEMBER; NO
002900*                    2-DIGIT WINDOWING LOGIC EXISTS HERE.
003000*   08/30/02  PJS    CR-0402 - RAISED THE MATERIAL TABLE LIMIT TO  CR-0402
003100*                    5000 ENTRIES TO MATCH THE LARGER QUARTERLY
003200*                    BOE VOLUME.
003300*   05/17/07  PJS    CR-0559 - "SAVE" (SINGLE-ROW) CALLERS NOW GET CR-0559
003400*                    THE FIVE VALIDATION EDITS IN 800-VALIDATE-
003500*                    ROW; THE BULK LOAD PATH THROUGH 200- STILL
003600*                    SKIPS THEM ON PURPOSE - MATCHES WHAT THE
003700*                    CLIENT'S OLD DESKTOP TOOL DID AND THEY DO NOT
003800*                    WANT IT CHANGED.
003900*   11/19/09  PJS    CR-0621 - NEW BOM PART NUMBERS DISCOVERED BY  CR-0621
004000*                    210-RESOLVE-MATERIAL-LINK WERE ONLY EVER
004100*                    BEING INSERTED INTO THE IN-MEMORY TABLE, NOT
004200*                    ONTO A MATERIAL MASTER FILE - THEY VANISHED
004300*                    AT GOBACK AND WERE LOOKED UP AS "NEW" AGAIN
004400*                    EVERY RUN.  ADDED MATERIAL-MASTER-OUT AND
004500*                    760-SAVE-MATERIAL-TABLE TO SPOOL THE GROWN
004600*                    TABLE BACK OUT AT END OF RUN.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON DBK-LOAD-SINGLE-ROW-MODE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT IMPORT-NORM-IN     ASSIGN TO IMPNORM
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS  IS  DBK-IMPORT-MSTR-STATUS.
006000     SELECT MATERIAL-MASTER-IN ASSIGN TO MATMSTIN
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS  IS  DBK-MATERIAL-MSTR-STATUS.
006300     SELECT MATERIAL-MASTER-OUT ASSIGN TO MATMSTOU
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS  IS  DBK-MATERIAL-OUT-STATUS.
006600     SELECT IMPORT-MASTER-OUT  ASSIGN TO IMPMSTR
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS  IS  DBK-SHIPBILL-OUT-STATUS.
006900*
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  IMPORT-NORM-IN
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 01  IMPORT-NORM-REC.
007800     COPY DBKIMPRC.
007900*
008000 FD  MATERIAL-MASTER-IN
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  MATERIAL-MASTER-REC.
008400     COPY DBKMATRC.
008500*
008600*    MATERIAL-MASTER-OUT IS THE SAME DBKMATRC LAYOUT UNDER THE
008700*    MO- PREFIX (RENAMED ONLY TO AVOID A DUPLICATE DATA-NAME
008800*    CLASH WITH MT- ON MATERIAL-MASTER-REC) - SPUN BACK OUT AT
008900*    END OF RUN FROM WS-MATERIAL-TABLE, KEY ORDER PRESERVED, SO
009000*    NEXT RUN'S 750-LOAD-MATERIAL-TABLE PICKS UP EVERY PART
009100*    NUMBER THIS RUN DISCOVERED.
009200 FD  MATERIAL-MASTER-OUT
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  MATERIAL-MASTER-OUT-REC.
009600     COPY DBKMATRC REPLACING LEADING MT- BY MO-.
009700*
009800 FD  IMPORT-MASTER-OUT
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 01  IMPORT-MASTER-REC.
010200     COPY DBKIMPRC REPLACING LEADING IM- BY IO-.
010300*
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*
010800     COPY DBKFSTAT.
010900*
011000 01  WS-SWITCHES.
011100     05  WS-NORM-EOF-SW          PIC X     VALUE 'N'.
011200         88  WS-NORM-EOF                   VALUE 'Y'.
011300     05  WS-MATMSTR-EOF-SW       PIC X     VALUE 'N'.
011400         88  WS-MATMSTR-EOF                VALUE 'Y'.
011500     05  WS-VALIDATE-THIS-ROW-SW PIC X     VALUE 'N'.
011600         88  WS-VALIDATE-THIS-ROW           VALUE 'Y'.
011700     05  WS-ROW-REJECTED-SW      PIC X     VALUE 'N'.
011800         88  WS-ROW-REJECTED                VALUE 'Y'.
011900*
012000 01  WS-COUNTERS.
012100     05  WS-SAVED-COUNT          PIC S9(8)  COMP  SYNC VALUE 0.
012200     05  WS-REJECTED-COUNT       PIC S9(8)  COMP  SYNC VALUE 0.
012300     05  WS-MATERIAL-COUNT       PIC S9(8)  COMP  SYNC VALUE 0.
012400     05  WS-MATERIAL-NEW-COUNT   PIC S9(8)  COMP  SYNC VALUE 0.
012500*
012600 01  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
012700 01  WS-REJECT-REASON-X REDEFINES WS-REJECT-REASON.
012800     05  FILLER                  PIC X(40).
012900*
013000*    IN-MEMORY MATERIAL CACHE - KEPT IN BOM-PART-NO ASCENDING
013100*    ORDER SO SEARCH ALL (BINARY SEARCH) CAN BE USED.  LOADED
013200*    FROM MATERIAL-MASTER-IN AT STARTUP; NEW PART NUMBERS ARE
013300*    INSERTED IN KEY ORDER AS THEY ARE DISCOVERED.
013400 01  WS-MATERIAL-TABLE.
013500     05  FILLER                  PIC X(4)  VALUE 'MATC'.
013600     05  WS-MATERIAL-ENTRY OCCURS 0 TO 5000 TIMES
013700                 DEPENDING ON WS-MATERIAL-COUNT
013800                 ASCENDING KEY IS WM-BOM-PART-NO
013900                 INDEXED BY WM-IDX.
014000         10  WM-BOM-PART-NO      PIC X(50).
014100 01  WS-MATERIAL-TABLE-X REDEFINES WS-MATERIAL-TABLE.
014200     05  FILLER                  PIC X(4).
014300     05  FILLER                  PIC X(50) OCCURS 5000 TIMES.
014400*
014500 01  WS-INSERT-WORK.
014600     05  WS-INSERT-AT            PIC S9(4)  COMP  SYNC.
014700     05  WS-SHIFT-FROM           PIC S9(4)  COMP  SYNC.
014800*
014900*    DUTY/STOCK COMPUTATION WORK AREA - PICKS UP OVERFLOW OF THE
015000*    INTERMEDIATE IGST BASE (VALUE + THREE DUTIES) BEFORE THE
015100*    FINAL ROUND.
015200 01  WS-DUTY-WORK.
015300     05  WS-IGST-BASE            PIC S9(16)V99  COMP-3.
015400 01  WS-DUTY-WORK-R REDEFINES WS-DUTY-WORK.
015500     05  FILLER                  PIC X(10).
015600*
015700 LINKAGE SECTION.
015800*
015900******************************************************************
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*
016300 000-MAIN SECTION.
016400 000-MAIN-PARA.
016500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
016600     PERFORM 750-LOAD-MATERIAL-TABLE THRU 750-EXIT.
016700     PERFORM 100-READ-NORM-ROW THRU 100-EXIT.
016800     PERFORM 200-PROCESS-IMPORT-ROW THRU 200-EXIT
016900         UNTIL WS-NORM-EOF.
017000     DISPLAY 'DBKLOAD - ROWS SAVED     = ' WS-SAVED-COUNT.
017100     DISPLAY 'DBKLOAD - ROWS REJECTED  = ' WS-REJECTED-COUNT.
017200     DISPLAY 'DBKLOAD - MATERIALS NEW  = ' WS-MATERIAL-NEW-COUNT.
017300     PERFORM 760-SAVE-MATERIAL-TABLE THRU 760-EXIT.
017400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017500     GOBACK.
017600*
017700 700-OPEN-FILES.
017800     OPEN INPUT  IMPORT-NORM-IN
017900                 MATERIAL-MASTER-IN
018000          OUTPUT MATERIAL-MASTER-OUT
018100                 IMPORT-MASTER-OUT.
018200     IF NOT DBK-IMPORT-MSTR-OK
018300         DISPLAY 'DBKLOAD - ERROR OPENING IMPORT-NORM-IN, RC='
018400                 DBK-IMPORT-MSTR-STATUS
018500         MOVE 16 TO RETURN-CODE
018600         SET WS-NORM-EOF TO TRUE
018700     END-IF.
018800 700-EXIT.
018900     EXIT.
019000*
019100 790-CLOSE-FILES.
019200     CLOSE IMPORT-NORM-IN
019300           MATERIAL-MASTER-IN
019400           MATERIAL-MASTER-OUT
019500           IMPORT-MASTER-OUT.
019600 790-EXIT.
019700     EXIT.
019800*
019900******************************************************************
020000*    750-LOAD-MATERIAL-TABLE - PULLS THE EXISTING MATERIAL
020100*    MASTER INTO WORKING STORAGE ONCE, AT STARTUP, SO THE ROW
020200*    LOOP BELOW NEVER RE-READS THE FILE.  THE MASTER FILE IS
020300*    ALREADY IN BOM-PART-NO ORDER (SEE DBKFSTAT/FILES NOTES).
020400******************************************************************
020500 750-LOAD-MATERIAL-TABLE.
020600     MOVE 0 TO WS-MATERIAL-COUNT
020700     PERFORM 751-READ-ONE-MATERIAL THRU 751-EXIT
020800         UNTIL WS-MATMSTR-EOF.
020900 750-EXIT.
021000     EXIT.
021100*
021200 751-READ-ONE-MATERIAL.
021300     READ MATERIAL-MASTER-IN
021400         AT END
021500             SET WS-MATMSTR-EOF TO TRUE
021600         NOT AT END
021700             ADD 1 TO WS-MATERIAL-COUNT
021800             MOVE MT-BOM-PART-NO TO
021900                 WM-BOM-PART-NO (WS-MATERIAL-COUNT)
022000     END-READ.
022100 751-EXIT.
022200     EXIT.
022300*
022400******************************************************************
022500*    760-SAVE-MATERIAL-TABLE - CR-0621.  THE IN-MEMORY CACHE IS
022600*    ALREADY IN WM-BOM-PART-NO ASCENDING ORDER (SEARCH ALL/220-
022700*    INSERT-MATERIAL KEEP IT THAT WAY), SO THIS IS A STRAIGHT
022800*    TOP-TO-BOTTOM SPOOL BACK TO MATERIAL-MASTER-OUT - NEW PART
022900*    NUMBERS DISCOVERED THIS RUN GO OUT WITH EVERYTHING ELSE SO
023000*    THE NEXT RUN'S 750-LOAD-MATERIAL-TABLE PICKS THEM UP.
023100******************************************************************
023200 760-SAVE-MATERIAL-TABLE.
023300     SET WM-IDX TO 1
023400     PERFORM 761-WRITE-ONE-MATERIAL THRU 761-EXIT
023500         VARYING WM-IDX FROM 1 BY 1
023600         UNTIL WM-IDX > WS-MATERIAL-COUNT.
023700 760-EXIT.
023800     EXIT.
023900*
024000 761-WRITE-ONE-MATERIAL.
024100     MOVE WM-BOM-PART-NO (WM-IDX) TO MO-BOM-PART-NO
024200     WRITE MATERIAL-MASTER-OUT-REC.
024300 761-EXIT.
024400     EXIT.
024500*
024600 100-READ-NORM-ROW.
024700     READ IMPORT-NORM-IN
024800         AT END
024900             SET WS-NORM-EOF TO TRUE
025000     END-READ.
025100 100-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*    200-PROCESS-IMPORT-ROW - ONE ROW OF THE SEQUENTIAL SAVEBULK
025600*    LOOP: RESOLVE THE MATERIAL LINK, COMPUTE DUTY/STOCK, WRITE
025700*    THE MASTER, MOVE ON.  UPSI-0 SWITCHES THIS INTO SAVE
025800*    (SINGLE-ROW) MODE FOR OPERATOR-DRIVEN RERUNS, WHICH TURNS
025900*    ON THE 800- VALIDATION EDITS THAT BULK LOAD SKIPS.
026000******************************************************************
026100 200-PROCESS-IMPORT-ROW.
026200     SET WS-ROW-REJECTED TO FALSE
026300     PERFORM 210-RESOLVE-MATERIAL-LINK THRU 210-EXIT
026400     IF UPSI-0
026500         PERFORM 800-VALIDATE-ROW THRU 800-EXIT
026600     END-IF
026700     IF NOT WS-ROW-REJECTED
026800         PERFORM 260-COMPUTE-DUTY THRU 260-EXIT
026900         PERFORM 265-COMPUTE-STOCK-BALANCE THRU 265-EXIT
027000         PERFORM 900-WRITE-IMPORT-MASTER THRU 900-EXIT
027100         ADD 1 TO WS-SAVED-COUNT
027200     ELSE
027300         ADD 1 TO WS-REJECTED-COUNT
027400         DISPLAY 'DBKLOAD - ROW REJECTED: ' WS-REJECT-REASON
027500                 ' BE-NO=' IM-BE-NO
027600     END-IF
027700     PERFORM 100-READ-NORM-ROW THRU 100-EXIT.
027800 200-EXIT.
027900     EXIT.
028000*
028100******************************************************************
028200*    210-RESOLVE-MATERIAL-LINK - IF BOM-PART-NO IS PRESENT,
028300*    LOOK IT UP IN THE CACHE (SEARCH ALL / BINARY SEARCH); IF
028400*    NOT FOUND, INSERT IT IN KEY ORDER SO THE TABLE STAYS
028500*    ASCENDING FOR THE NEXT SEARCH ALL.
028600******************************************************************
028700 210-RESOLVE-MATERIAL-LINK.
028800     MOVE 'N' TO IM-MATERIAL-LINKED-SW
028900     IF IM-BOM-PART-NO NOT = SPACES
029000         SET WM-IDX TO 1
029100         SEARCH ALL WM-BOM-PART-NO (WM-IDX)
029200             WHEN WM-BOM-PART-NO (WM-IDX) = IM-BOM-PART-NO
029300                 SET IM-MATERIAL-LINKED TO TRUE
029400         END-SEARCH
029500         IF NOT IM-MATERIAL-LINKED
029600             PERFORM 220-INSERT-MATERIAL THRU 220-EXIT
029700             SET IM-MATERIAL-LINKED TO TRUE
029800         END-IF
029900     END-IF.
030000 210-EXIT.
030100     EXIT.
030200*
030300******************************************************************
030400*    220-INSERT-MATERIAL - CLASSIC SORTED-TABLE INSERT: FIND THE
030500*    SLOT THE NEW KEY BELONGS IN, SHIFT EVERYTHING FROM THERE ON
030600*    DOWN ONE POSITION, DROP THE NEW KEY IN THE GAP.
030700******************************************************************
030800 220-INSERT-MATERIAL.
030900     ADD 1 TO WS-MATERIAL-COUNT
031000     MOVE WS-MATERIAL-COUNT TO WS-INSERT-AT
031100     PERFORM 225-FIND-INSERT-SLOT THRU 225-EXIT
031200         UNTIL WS-INSERT-AT <= 1
031300         OR WM-BOM-PART-NO (WS-INSERT-AT - 1) <= IM-BOM-PART-NO
031400     MOVE IM-BOM-PART-NO TO WM-BOM-PART-NO (WS-INSERT-AT)
031500     ADD 1 TO WS-MATERIAL-NEW-COUNT.
031600 220-EXIT.
031700     EXIT.
031800*
031900 225-FIND-INSERT-SLOT.
032000     COMPUTE WS-SHIFT-FROM = WS-INSERT-AT - 1
032100     MOVE WM-BOM-PART-NO (WS-SHIFT-FROM) TO
032200          WM-BOM-PART-NO (WS-INSERT-AT)
032300     MOVE WS-SHIFT-FROM TO WS-INSERT-AT.
032400 225-EXIT.
032500     EXIT.
032600*
032700******************************************************************
032800*    260-COMPUTE-DUTY - BCD/SWS/ADD-DUTY/IGST FORMULAS.  A RATE
032900*    THAT ARRIVED AS ZERO (DBKEXTR'S "NO VALUE" CONVENTION) IS
033000*    HARMLESS HERE SINCE ZERO-PERCENT-OF-ANYTHING IS ZERO.
033100*    EACH DUTY COMPONENT ROUNDS INDEPENDENTLY - NO DUTY IS
033200*    COMPOUNDED THROUGH AN UN-ROUNDED INTERMEDIATE VALUE.
033300******************************************************************
033400 260-COMPUTE-DUTY.
033500     COMPUTE IM-BCD ROUNDED =
033600             IM-ASSESSABLE-VALUE * IM-BCD-RATE / 100
033700     COMPUTE IM-SWS ROUNDED =
033800             IM-BCD * IM-SWS-RATE / 100
033900     COMPUTE IM-ADD-DUTY ROUNDED =
034000             IM-ASSESSABLE-VALUE * IM-ADD-RATE / 100
034100     COMPUTE WS-IGST-BASE =
034200             IM-ASSESSABLE-VALUE + IM-BCD + IM-SWS + IM-ADD-DUTY
034300     COMPUTE IM-IGST ROUNDED =
034400             WS-IGST-BASE * IM-IGST-RATE / 100
034500     COMPUTE IM-TOTAL-DUTY =
034600             IM-BCD + IM-SWS + IM-ADD-DUTY + IM-IGST.
034700 260-EXIT.
034800     EXIT.
034900*
035000******************************************************************
035100*    265-COMPUTE-STOCK-BALANCE - CLOSING-BALANCE ROLLS FORWARD
035200*    FROM OPENING LESS USED; A ZERO OR NEGATIVE BALANCE CLOSES
035300*    THE PART OUT FOR FURTHER DRAWBACK CLAIMS.
035400******************************************************************
035500 265-COMPUTE-STOCK-BALANCE.
035600     COMPUTE IM-CLOSING-BALANCE =
035700             IM-QTY-OPENING-BALANCE - IM-QTY-USED
035800     IF IM-CLOSING-BALANCE > 0
035900         SET IM-STOCK-OPEN TO TRUE
036000     ELSE
036100         SET IM-STOCK-CLOSED TO TRUE
036200     END-IF.
036300 265-EXIT.
036400     EXIT.
036500*
036600*    IMPORT-MASTER-REC IS THE SAME DBKIMPRC LAYOUT UNDER THE IO-
036700*    PREFIX (RENAMED ONLY TO AVOID A DUPLICATE DATA-NAME CLASH
036800*    WITH THE IM- FIELDS ALREADY DEFINED ON IMPORT-NORM-REC) SO
036900*    A STRAIGHT GROUP MOVE CARRIES EVERY FIELD ACROSS BYTE FOR
037000*    BYTE, DUTY FIGURES AND ALL.
037100 900-WRITE-IMPORT-MASTER.
037200     MOVE IMPORT-NORM-REC TO IMPORT-MASTER-REC
037300     WRITE IMPORT-MASTER-REC.
037400 900-EXIT.
037500     EXIT.
037600*
037700******************************************************************
037800*    800-VALIDATE-ROW - THE FIVE SAVE-PATH EDITS THE CLIENT'S
037900*    OLD DESKTOP TOOL APPLIED TO AN OPERATOR-KEYED SINGLE ROW.
038000*    ONLY REACHED WHEN UPSI-0 (SINGLE-ROW SAVE MODE) IS LIT;
038100*    SAVEBULK NEVER PERFORMS THIS PARAGRAPH - BULK LOADS HAVE
038200*    NEVER BEEN EDITED THIS WAY AND THE CLIENT WANTS IT LEFT
038300*    THAT WAY (SEE CR-0559 ABOVE).
038400******************************************************************
038500 800-VALIDATE-ROW.
038600     SET WS-ROW-REJECTED TO FALSE
038700     MOVE SPACES TO WS-REJECT-REASON
038800     IF IM-BE-NO = SPACES
038900         MOVE 'BE NO IS REQUIRED' TO WS-REJECT-REASON
039000         SET WS-ROW-REJECTED TO TRUE
039100     END-IF
039200     IF NOT WS-ROW-REJECTED AND IM-BE-DATE = 0
039300         MOVE 'BE DATE IS REQUIRED' TO WS-REJECT-REASON
039400         SET WS-ROW-REJECTED TO TRUE
039500     END-IF
039600     IF NOT WS-ROW-REJECTED AND IM-CLAIM-REF-NO = SPACES
039700         MOVE 'CLAIM REF NO IS REQUIRED' TO WS-REJECT-REASON
039800         SET WS-ROW-REJECTED TO TRUE
039900     END-IF
040000     IF NOT WS-ROW-REJECTED AND IM-CLAIM-YEAR = SPACES
040100         MOVE 'CLAIM YEAR IS REQUIRED' TO WS-REJECT-REASON
040200         SET WS-ROW-REJECTED TO TRUE
040300     END-IF
040400     IF NOT WS-ROW-REJECTED AND IM-QUANTITY NOT > 0
040500         MOVE 'QUANTITY MUST BE POSITIVE' TO WS-REJECT-REASON
040600         SET WS-ROW-REJECTED TO TRUE
040700     END-IF.
040800 800-EXIT.
040900     EXIT.
041000*
041100 END PROGRAM DBKLOAD.
