000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKDUTY.
000400 AUTHOR.        R VENKATESAN.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  06/02/89.
000700 DATE-COMPILED. 06/02/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   06/02/89  RV     ORIGINAL INSTALLATION - CLAIM YEAR DUTY
001400*                    SUMMARY REPORT OFF THE IMPORT MASTER.  DUTY
001500*                    FIGURES ARE ALREADY ON THE MASTER (DBKLOAD
001600*                    COMPUTES THEM) - THIS MEMBER ONLY SORTS,
001700*                    BREAKS AND TOTALS.
001800*   02/14/92  RV     CR-0131 - MASTER ARRIVES IN BE-DATE ORDER     CR-0131
001900*                    OFF DBKEXTR, NOT CLAIM YEAR ORDER, SO THIS
002000*                    MEMBER NOW RE-SORTS ITS OWN COPY IN MEMORY
002100*                    BEFORE THE BREAK LOGIC RUNS - SAME INSERTION
002200*                    TECHNIQUE AS DBKSORT, JUST KEYED DIFFERENTLY.
002300*   06/22/94  KLM    CR-0288 - GRAND TOTAL LINE NOW PRINTS EVEN    CR-0288
002400*                    WHEN THE MASTER IS EMPTY (PRINTS ZEROES)
002500*                    SO THE REPORT PAGE COUNT NEVER COMES UP
002600*                    SHORT FOR THE FILING CLERK.
002700*   01/09/99  KLM    Y2K-014 - CLAIM-YEAR IS CARRIED AS A FULL     Y2K-014
002800*                    TEXT YEAR VALUE THROUGHOUT; NO 2-DIGIT
002900*                    WINDOWING IN THIS MEMBER.
003000*   08/30/02  PJS    CR-0402 - RAISED THE IN-MEMORY TABLE LIMIT    CR-0402
003100*                    TO 5000 ROWS TO MATCH DBKSORT/DBKLOAD.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON DBK-DUTY-TRACE-ON.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT IMPORT-MASTER-IN  ASSIGN TO IMPMSTR
004300            ACCESS IS SEQUENTIAL
004400            FILE STATUS  IS  DBK-IMPORT-MSTR-STATUS.
004500     SELECT DUTY-REPORT-OUT   ASSIGN TO DUTYRPT
004600            ACCESS IS SEQUENTIAL
004700            FILE STATUS  IS  DBK-REPORT-STATUS.
004800*
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  IMPORT-MASTER-IN
005400     RECORDING MODE IS F
005500     BLOCK CONTAINS 0 RECORDS.
005600 01  IMPORT-MASTER-REC.
005700     COPY DBKIMPRC.
005800*
005900 FD  DUTY-REPORT-OUT
006000     RECORDING MODE IS F
006100     BLOCK CONTAINS 0 RECORDS
006200     LABEL RECORDS ARE STANDARD.
006300 01  DUTY-PRINT-REC              PIC X(132).
006400*
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*
006900     COPY DBKFSTAT.
007000*
007100 01  WS-SWITCHES.
007200     05  WS-MASTER-EOF-SW        PIC X     VALUE 'N'.
007300         88  WS-MASTER-EOF                  VALUE 'Y'.
007400     05  WS-FIRST-ROW-SW         PIC X     VALUE 'Y'.
007500         88  WS-FIRST-ROW                   VALUE 'Y'.
007600*
007700 01  WS-DUTY-COUNT               PIC S9(8)  COMP  SYNC VALUE 0.
007800 01  WS-DUTY-COUNT-X REDEFINES WS-DUTY-COUNT
007900                             PIC X(4).
008000*
008100*    IN-MEMORY COPY OF THE MASTER, RE-SORTED CLAIM-YEAR ASCENDING
008200*    BEFORE THE BREAK LOGIC RUNS - THE MASTER ITSELF STAYS IN
008300*    BE-DATE ORDER ON DISK (SEE DBKEXTR/DBKLOAD).  ONLY THE
008400*    COLUMNS THE REPORT PRINTS OR TOTALS ARE CARRIED HERE - THE
008500*    REST OF THE MASTER ROW IS OF NO INTEREST TO THIS STEP.
008600 01  WS-DUTY-TABLE.
008700     05  FILLER                  PIC X(4)  VALUE 'DUTC'.
008800     05  WS-DUTY-ENTRY OCCURS 1 TO 5000 TIMES
008900                 DEPENDING ON WS-DUTY-COUNT
009000                 INDEXED BY WD-IDX.
009100         10  WD-BE-NO                PIC X(100).
009200         10  WD-BE-DATE              PIC 9(8).
009300         10  WD-CLAIM-YEAR           PIC X(32).
009400         10  WD-ASSESSABLE-VALUE     PIC S9(16)V99   COMP-3.
009500         10  WD-BCD                  PIC S9(16)V99   COMP-3.
009600         10  WD-SWS                  PIC S9(16)V99   COMP-3.
009700         10  WD-ADD-DUTY             PIC S9(16)V99   COMP-3.
009800         10  WD-IGST                 PIC S9(16)V99   COMP-3.
009900         10  WD-TOTAL-DUTY           PIC S9(16)V99   COMP-3.
010000         10  WD-DUTY-CLAIMED-AMT     PIC S9(16)V9(6) COMP-3.
010100         10  WD-STOCK-WISE-ELIG      PIC X(6).
010200*
010300 01  WS-SORT-WORK.
010400     05  WS-MOVE-FROM            PIC S9(8)  COMP  SYNC.
010500     05  WS-INSERT-TO            PIC S9(8)  COMP  SYNC.
010600     05  WS-INSERT-ROW.
010700         10  WI-BE-NO                PIC X(100).
010800         10  WI-BE-DATE              PIC 9(8).
010900         10  WI-CLAIM-YEAR           PIC X(32).
011000         10  WI-ASSESSABLE-VALUE     PIC S9(16)V99   COMP-3.
011100         10  WI-BCD                  PIC S9(16)V99   COMP-3.
011200         10  WI-SWS                  PIC S9(16)V99   COMP-3.
011300         10  WI-ADD-DUTY             PIC S9(16)V99   COMP-3.
011400         10  WI-IGST                 PIC S9(16)V99   COMP-3.
011500         10  WI-TOTAL-DUTY           PIC S9(16)V99   COMP-3.
011600         10  WI-DUTY-CLAIMED-AMT     PIC S9(16)V9(6) COMP-3.
011700         10  WI-STOCK-WISE-ELIG      PIC X(6).
011800*
011900 01  WS-BREAK-WORK.
012000     05  WS-BREAK-CLAIM-YEAR     PIC X(32)  VALUE SPACES.
012100*
012200 01  WS-YEAR-SUBTOTAL.
012300     05  WS-YR-ASSESSABLE-VALUE  PIC S9(16)V99     COMP-3 VALUE 0.
012400     05  WS-YR-TOTAL-DUTY        PIC S9(16)V99     COMP-3 VALUE 0.
012500     05  WS-YR-DUTY-CLAIMED-AMT  PIC S9(16)V9(6)   COMP-3 VALUE 0.
012600 01  WS-YEAR-TOTALS-X REDEFINES WS-YEAR-SUBTOTAL
012700                             PIC X(32).
012800*
012900 01  WS-GRAND-TOTAL.
013000     05  WS-GR-ASSESSABLE-VALUE  PIC S9(16)V99     COMP-3 VALUE 0.
013100     05  WS-GR-TOTAL-DUTY        PIC S9(16)V99     COMP-3 VALUE 0.
013200     05  WS-GR-DUTY-CLAIMED-AMT  PIC S9(16)V9(6)   COMP-3 VALUE 0.
013300 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTAL
013400                             PIC X(32).
013500*
013600 01  DUTY-HEADING-LINE.
013700     05  FILLER                  PIC X(10)  VALUE 'BE NO'.
013800     05  FILLER                  PIC X(11)  VALUE 'BE DATE'.
013900     05  FILLER                  PIC X(13)  VALUE 'CLAIM YEAR'.
014000     05  FILLER                  PIC X(17)  VALUE 'ASSESS VALUE'.
014100     05  FILLER                  PIC X(13)  VALUE 'BCD'.
014200     05  FILLER                  PIC X(13)  VALUE 'SWS'.
014300     05  FILLER                  PIC X(13)  VALUE 'ADD DUTY'.
014400     05  FILLER                  PIC X(13)  VALUE 'IGST'.
014500     05  FILLER                  PIC X(15)  VALUE 'TOTAL DUTY'.
014600     05  FILLER                  PIC X(4)   VALUE 'ELIG'.
014700     05  FILLER                  PIC X(10)  VALUE SPACES.
014800*
014900 01  DUTY-DETAIL-LINE.
015000     05  DL-BE-NO                PIC X(10).
015100     05  DL-BE-DATE              PIC 9(8).
015200     05  FILLER                  PIC X(3)   VALUE SPACES.
015300     05  DL-CLAIM-YEAR           PIC X(10).
015400     05  FILLER                  PIC X(3)   VALUE SPACES.
015500     05  DL-ASSESSABLE-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
015600     05  FILLER                  PIC X(2)   VALUE SPACES.
015700     05  DL-BCD                  PIC ZZZ,ZZ9.99.
015800     05  FILLER                  PIC X(2)   VALUE SPACES.
015900     05  DL-SWS                  PIC ZZZ,ZZ9.99.
016000     05  FILLER                  PIC X(2)   VALUE SPACES.
016100     05  DL-ADD-DUTY             PIC ZZZ,ZZ9.99.
016200     05  FILLER                  PIC X(2)   VALUE SPACES.
016300     05  DL-IGST                 PIC ZZZ,ZZ9.99.
016400     05  FILLER                  PIC X(2)   VALUE SPACES.
016500     05  DL-TOTAL-DUTY           PIC ZZZ,ZZ9.99.
016600     05  FILLER                  PIC X(2)   VALUE SPACES.
016700     05  DL-STOCK-ELIG           PIC X(6).
016800*
016900 01  DUTY-SUBTOTAL-LINE.
017000     05  FILLER                  PIC X(17)  VALUE
017100             'CLAIM YEAR TOTAL'.
017200     05  FILLER                  PIC X(24)  VALUE SPACES.
017300     05  ST-ASSESSABLE-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
017400     05  FILLER                  PIC X(2)   VALUE SPACES.
017500     05  ST-TOTAL-DUTY           PIC ZZZ,ZZ9.99.
017600     05  FILLER                  PIC X(2)   VALUE SPACES.
017700     05  ST-DUTY-CLAIMED-AMT     PIC ZZZ,ZZZ,ZZ9.999999.
017800*
017900 01  DUTY-GRANDTOTAL-LINE.
018000     05  FILLER                  PIC X(15)  VALUE 'GRAND TOTAL'.
018100     05  FILLER                  PIC X(24)  VALUE SPACES.
018200     05  GT-ASSESSABLE-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                  PIC X(4)   VALUE SPACES.
018400     05  GT-TOTAL-DUTY           PIC ZZZ,ZZ9.99.
018500     05  FILLER                  PIC X(2)   VALUE SPACES.
018600     05  GT-DUTY-CLAIMED-AMT     PIC ZZZ,ZZZ,ZZ9.999999.
018700*
018800 LINKAGE SECTION.
018900*
019000******************************************************************
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*
019400 000-MAIN SECTION.
019500 000-MAIN-PARA.
019600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
019700     PERFORM 100-LOAD-TABLE THRU 100-EXIT.
019800     IF WS-DUTY-COUNT > 1
019900         PERFORM 500-SORT-BY-CLAIM-YEAR THRU 500-EXIT
020000     END-IF.
020100     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
020200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
020300     GOBACK.
020400*
020500 700-OPEN-FILES.
020600     OPEN INPUT  IMPORT-MASTER-IN
020700          OUTPUT DUTY-REPORT-OUT.
020800 700-EXIT.
020900     EXIT.
021000*
021100 790-CLOSE-FILES.
021200     CLOSE IMPORT-MASTER-IN
021300           DUTY-REPORT-OUT.
021400 790-EXIT.
021500     EXIT.
021600*
021700******************************************************************
021800*    100-LOAD-TABLE - PULLS THE WHOLE MASTER INTO WORKING
021900*    STORAGE ONE TIME SO THE SORT AND THE BREAK LOGIC CAN BOTH
022000*    WORK AGAINST IT WITHOUT RE-READING THE FILE.
022100******************************************************************
022200 100-LOAD-TABLE.
022300     MOVE 0 TO WS-DUTY-COUNT
022400     PERFORM 110-READ-ONE-MASTER-ROW THRU 110-EXIT
022500         UNTIL WS-MASTER-EOF.
022600 100-EXIT.
022700     EXIT.
022800*
022900 110-READ-ONE-MASTER-ROW.
023000     READ IMPORT-MASTER-IN
023100         AT END
023200             SET WS-MASTER-EOF TO TRUE
023300         NOT AT END
023400             ADD 1 TO WS-DUTY-COUNT
023500             MOVE IM-BE-NO             TO
023600                 WD-BE-NO             (WS-DUTY-COUNT)
023700             MOVE IM-BE-DATE           TO
023800                 WD-BE-DATE           (WS-DUTY-COUNT)
023900             MOVE IM-CLAIM-YEAR        TO
024000                 WD-CLAIM-YEAR        (WS-DUTY-COUNT)
024100             MOVE IM-ASSESSABLE-VALUE  TO
024200                 WD-ASSESSABLE-VALUE  (WS-DUTY-COUNT)
024300             MOVE IM-BCD               TO
024400                 WD-BCD               (WS-DUTY-COUNT)
024500             MOVE IM-SWS               TO
024600                 WD-SWS               (WS-DUTY-COUNT)
024700             MOVE IM-ADD-DUTY          TO
024800                 WD-ADD-DUTY          (WS-DUTY-COUNT)
024900             MOVE IM-IGST              TO
025000                 WD-IGST              (WS-DUTY-COUNT)
025100             MOVE IM-TOTAL-DUTY        TO
025200                 WD-TOTAL-DUTY        (WS-DUTY-COUNT)
025300             MOVE IM-DUTY-CLAIMED-AMT  TO
025400                 WD-DUTY-CLAIMED-AMT  (WS-DUTY-COUNT)
025500             MOVE IM-STOCK-WISE-ELIGIBILITY TO
025600                 WD-STOCK-WISE-ELIG   (WS-DUTY-COUNT)
025700     END-READ.
025800 110-EXIT.
025900     EXIT.
026000*
026100******************************************************************
026200*    500-SORT-BY-CLAIM-YEAR - INSERTION SORT, ASCENDING ON
026300*    WD-CLAIM-YEAR, ON THE SAME PATTERN AS DBKSORT - LIFT THE
026400*    ROW OUT, SLIDE EVERYTHING BIGGER DOWN ONE SLOT, DROP THE
026500*    LIFTED ROW INTO THE GAP.
026600******************************************************************
026700 500-SORT-BY-CLAIM-YEAR.
026800     MOVE 2 TO WS-MOVE-FROM
026900     PERFORM 510-INSERT-ONE-ROW THRU 510-EXIT
027000         UNTIL WS-MOVE-FROM > WS-DUTY-COUNT.
027100 500-EXIT.
027200     EXIT.
027300*
027400 510-INSERT-ONE-ROW.
027500     MOVE WD-BE-NO             (WS-MOVE-FROM) TO WI-BE-NO
027600     MOVE WD-BE-DATE           (WS-MOVE-FROM) TO WI-BE-DATE
027700     MOVE WD-CLAIM-YEAR        (WS-MOVE-FROM) TO WI-CLAIM-YEAR
027800     MOVE WD-ASSESSABLE-VALUE  (WS-MOVE-FROM) TO
027900          WI-ASSESSABLE-VALUE
028000     MOVE WD-BCD               (WS-MOVE-FROM) TO WI-BCD
028100     MOVE WD-SWS               (WS-MOVE-FROM) TO WI-SWS
028200     MOVE WD-ADD-DUTY          (WS-MOVE-FROM) TO WI-ADD-DUTY
028300     MOVE WD-IGST              (WS-MOVE-FROM) TO WI-IGST
028400     MOVE WD-TOTAL-DUTY        (WS-MOVE-FROM) TO WI-TOTAL-DUTY
028500     MOVE WD-DUTY-CLAIMED-AMT  (WS-MOVE-FROM) TO
028600          WI-DUTY-CLAIMED-AMT
028700     MOVE WD-STOCK-WISE-ELIG   (WS-MOVE-FROM) TO
028800          WI-STOCK-WISE-ELIG
028900     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1
029000     PERFORM 520-SHIFT-DOWN THRU 520-EXIT
029100         UNTIL WS-INSERT-TO <= 0
029200         OR WD-CLAIM-YEAR (WS-INSERT-TO) <= WI-CLAIM-YEAR
029300     MOVE WI-BE-NO             TO
029400          WD-BE-NO             (WS-INSERT-TO + 1)
029500     MOVE WI-BE-DATE           TO
029600          WD-BE-DATE           (WS-INSERT-TO + 1)
029700     MOVE WI-CLAIM-YEAR        TO
029800          WD-CLAIM-YEAR        (WS-INSERT-TO + 1)
029900     MOVE WI-ASSESSABLE-VALUE  TO
030000          WD-ASSESSABLE-VALUE  (WS-INSERT-TO + 1)
030100     MOVE WI-BCD               TO
030200          WD-BCD               (WS-INSERT-TO + 1)
030300     MOVE WI-SWS               TO
030400          WD-SWS               (WS-INSERT-TO + 1)
030500     MOVE WI-ADD-DUTY          TO
030600          WD-ADD-DUTY          (WS-INSERT-TO + 1)
030700     MOVE WI-IGST              TO
030800          WD-IGST              (WS-INSERT-TO + 1)
030900     MOVE WI-TOTAL-DUTY        TO
031000          WD-TOTAL-DUTY        (WS-INSERT-TO + 1)
031100     MOVE WI-DUTY-CLAIMED-AMT  TO
031200          WD-DUTY-CLAIMED-AMT  (WS-INSERT-TO + 1)
031300     MOVE WI-STOCK-WISE-ELIG   TO
031400          WD-STOCK-WISE-ELIG   (WS-INSERT-TO + 1)
031500     ADD 1 TO WS-MOVE-FROM.
031600 510-EXIT.
031700     EXIT.
031800*
031900 520-SHIFT-DOWN.
032000     MOVE WD-BE-NO             (WS-INSERT-TO) TO
032100          WD-BE-NO             (WS-INSERT-TO + 1)
032200     MOVE WD-BE-DATE           (WS-INSERT-TO) TO
032300          WD-BE-DATE           (WS-INSERT-TO + 1)
032400     MOVE WD-CLAIM-YEAR        (WS-INSERT-TO) TO
032500          WD-CLAIM-YEAR        (WS-INSERT-TO + 1)
032600     MOVE WD-ASSESSABLE-VALUE  (WS-INSERT-TO) TO
032700          WD-ASSESSABLE-VALUE  (WS-INSERT-TO + 1)
032800     MOVE WD-BCD               (WS-INSERT-TO) TO
032900          WD-BCD               (WS-INSERT-TO + 1)
033000     MOVE WD-SWS               (WS-INSERT-TO) TO
033100          WD-SWS               (WS-INSERT-TO + 1)
033200     MOVE WD-ADD-DUTY          (WS-INSERT-TO) TO
033300          WD-ADD-DUTY          (WS-INSERT-TO + 1)
033400     MOVE WD-IGST              (WS-INSERT-TO) TO
033500          WD-IGST              (WS-INSERT-TO + 1)
033600     MOVE WD-TOTAL-DUTY        (WS-INSERT-TO) TO
033700          WD-TOTAL-DUTY        (WS-INSERT-TO + 1)
033800     MOVE WD-DUTY-CLAIMED-AMT  (WS-INSERT-TO) TO
033900          WD-DUTY-CLAIMED-AMT  (WS-INSERT-TO + 1)
034000     MOVE WD-STOCK-WISE-ELIG   (WS-INSERT-TO) TO
034100          WD-STOCK-WISE-ELIG   (WS-INSERT-TO + 1)
034200     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
034300 520-EXIT.
034400     EXIT.
034500*
034600******************************************************************
034700*    600-PRINT-REPORT - HEADING, THEN ONE DETAIL LINE PER SORTED
034800*    ROW WITH A CLAIM-YEAR CONTROL BREAK, THEN THE GRAND TOTAL.
034900*    A ONE-ROW OR EMPTY MASTER STILL PRINTS A GRAND TOTAL LINE
035000*    (CR-0288).
035100******************************************************************
035200 600-PRINT-REPORT.
035300     MOVE DUTY-HEADING-LINE TO DUTY-PRINT-REC
035400     WRITE DUTY-PRINT-REC AFTER ADVANCING C01
035500     SET WD-IDX TO 1
035600     PERFORM 610-PRINT-ONE-ROW THRU 610-EXIT
035700         VARYING WD-IDX FROM 1 BY 1
035800         UNTIL WD-IDX > WS-DUTY-COUNT
035900     IF NOT WS-FIRST-ROW
036000         PERFORM 650-PRINT-SUBTOTAL THRU 650-EXIT
036100     END-IF
036200     PERFORM 660-PRINT-GRAND-TOTAL THRU 660-EXIT.
036300 600-EXIT.
036400     EXIT.
036500*
036600 610-PRINT-ONE-ROW.
036700     IF NOT WS-FIRST-ROW
036800         AND WD-CLAIM-YEAR (WD-IDX) NOT = WS-BREAK-CLAIM-YEAR
036900         PERFORM 650-PRINT-SUBTOTAL THRU 650-EXIT
037000     END-IF
037100     MOVE WD-CLAIM-YEAR (WD-IDX) TO WS-BREAK-CLAIM-YEAR
037200     SET WS-FIRST-ROW TO FALSE
037300     MOVE WD-BE-NO             (WD-IDX) TO DL-BE-NO
037400     MOVE WD-BE-DATE           (WD-IDX) TO DL-BE-DATE
037500     MOVE WD-CLAIM-YEAR        (WD-IDX) TO DL-CLAIM-YEAR
037600     MOVE WD-ASSESSABLE-VALUE  (WD-IDX) TO DL-ASSESSABLE-VALUE
037700     MOVE WD-BCD               (WD-IDX) TO DL-BCD
037800     MOVE WD-SWS               (WD-IDX) TO DL-SWS
037900     MOVE WD-ADD-DUTY          (WD-IDX) TO DL-ADD-DUTY
038000     MOVE WD-IGST              (WD-IDX) TO DL-IGST
038100     MOVE WD-TOTAL-DUTY        (WD-IDX) TO DL-TOTAL-DUTY
038200     MOVE WD-STOCK-WISE-ELIG   (WD-IDX) TO DL-STOCK-ELIG
038300     MOVE DUTY-DETAIL-LINE TO DUTY-PRINT-REC
038400     WRITE DUTY-PRINT-REC AFTER ADVANCING 1 LINE
038500     ADD WD-ASSESSABLE-VALUE (WD-IDX) TO WS-YR-ASSESSABLE-VALUE
038600     ADD WD-TOTAL-DUTY       (WD-IDX) TO WS-YR-TOTAL-DUTY
038700     ADD WD-DUTY-CLAIMED-AMT (WD-IDX) TO WS-YR-DUTY-CLAIMED-AMT
038800     ADD WD-ASSESSABLE-VALUE (WD-IDX) TO WS-GR-ASSESSABLE-VALUE
038900     ADD WD-TOTAL-DUTY       (WD-IDX) TO WS-GR-TOTAL-DUTY
039000     ADD WD-DUTY-CLAIMED-AMT (WD-IDX) TO WS-GR-DUTY-CLAIMED-AMT.
039100 610-EXIT.
039200     EXIT.
039300*
039400 650-PRINT-SUBTOTAL.
039500     MOVE WS-YR-ASSESSABLE-VALUE TO ST-ASSESSABLE-VALUE
039600     MOVE WS-YR-TOTAL-DUTY       TO ST-TOTAL-DUTY
039700     MOVE WS-YR-DUTY-CLAIMED-AMT TO ST-DUTY-CLAIMED-AMT
039800     MOVE DUTY-SUBTOTAL-LINE TO DUTY-PRINT-REC
039900     WRITE DUTY-PRINT-REC AFTER ADVANCING 2 LINES
040000     MOVE 0 TO WS-YR-ASSESSABLE-VALUE
040100     MOVE 0 TO WS-YR-TOTAL-DUTY
040200     MOVE 0 TO WS-YR-DUTY-CLAIMED-AMT.
040300 650-EXIT.
040400     EXIT.
040500*
040600 660-PRINT-GRAND-TOTAL.
040700     MOVE WS-GR-ASSESSABLE-VALUE TO GT-ASSESSABLE-VALUE
040800     MOVE WS-GR-TOTAL-DUTY       TO GT-TOTAL-DUTY
040900     MOVE WS-GR-DUTY-CLAIMED-AMT TO GT-DUTY-CLAIMED-AMT
041000     MOVE DUTY-GRANDTOTAL-LINE TO DUTY-PRINT-REC
041100     WRITE DUTY-PRINT-REC AFTER ADVANCING 3 LINES.
041200 660-EXIT.
041300     EXIT.
041400*
041500 END PROGRAM DBKDUTY.
