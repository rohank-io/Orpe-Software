000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKFILT.
000400 AUTHOR.        R VENKATESAN.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  05/14/89.
000700 DATE-COMPILED. 05/14/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   05/14/89  RV     ORIGINAL INSTALLATION - COUNTS AND EXTRACTS
001400*                    IMPORT MASTER ROWS AGAINST A CONTROL CARD OF
001500*                    OPTIONAL SEARCH CRITERIA FOR THE CONSULTANTS
001600*                    WHO NEED A CUT OF THE MASTER FOR ONE CLIENT
001700*                    OR ONE CLAIM YEAR.
001800*   09/18/91  RV     CR-0119 - ADDED THE BE-DATE-FROM RANGE TEST   CR-0119
001900*                    ALONGSIDE THE EXISTING EXACT BE-DATE TEST -
002000*                    THE TWO ARE INDEPENDENT CRITERIA, BOTH MAY
002100*                    BE ON AT ONCE.
002200*   06/22/94  KLM    CR-0288 - SUBSTRING CRITERIA (SUPPLIER NAME,  CR-0288
002300*                    COUNTRY, PART NUMBERS, PORT CODE, CLAIM REF
002400*                    NO) ARE NOW CASE-INSENSITIVE, FOLDED THROUGH
002500*                    INSPECT CONVERTING SINCE THIS COMPILER HAS
002600*                    NO CASE-FOLDING INTRINSIC.
002700*   01/09/99  KLM    Y2K-014 - CLAIM-YEAR AND ALL DATE CRITERIA    Y2K-014
002800*                    ARE FULL 4-DIGIT/8-DIGIT FIELDS; NO WINDOW
002900*                    LOGIC IN THIS MEMBER.
003000*   08/30/02  PJS    CR-0402 - RAISED THE HAYSTACK WORK AREA TO    CR-0402
003100*                    600 BYTES TO COVER THE WIDEST FIELD ON THE
003200*                    IMPORT MASTER (SUPPLIER NAME/ADDRESS AND
003300*                    ITEM DESCRIPTION).
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON DBK-FILT-SEARCH-MODE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FILTER-CRITERIA-IN ASSIGN TO FLTCARD
004500            ACCESS IS SEQUENTIAL
004600            FILE STATUS  IS  DBK-IMPORT-IN-STATUS.
004700     SELECT IMPORT-MASTER-IN  ASSIGN TO IMPMSTR
004800            ACCESS IS SEQUENTIAL
004900            FILE STATUS  IS  DBK-IMPORT-MSTR-STATUS.
005000     SELECT FILTER-RESULT-OUT ASSIGN TO FLTOUT
005100            ACCESS IS SEQUENTIAL
005200            FILE STATUS  IS  DBK-REPORT-STATUS.
005300*
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  FILTER-CRITERIA-IN
005900     RECORDING MODE IS F
006000     BLOCK CONTAINS 0 RECORDS.
006100 01  FILTER-CRITERIA-REC.
006200     COPY DBKFLTCC.
006300*
006400 FD  IMPORT-MASTER-IN
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS.
006700 01  IMPORT-MASTER-REC.
006800     COPY DBKIMPRC.
006900*
007000 FD  FILTER-RESULT-OUT
007100     RECORDING MODE IS F
007200     BLOCK CONTAINS 0 RECORDS.
007300 01  FILTER-RESULT-REC.
007400     COPY DBKIMPRC REPLACING LEADING IM- BY FR-.
007500*
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*
008000     COPY DBKFSTAT.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-CRITERIA-EOF-SW      PIC X     VALUE 'N'.
008400         88  WS-CRITERIA-EOF               VALUE 'Y'.
008500     05  WS-MASTER-EOF-SW        PIC X     VALUE 'N'.
008600         88  WS-MASTER-EOF                  VALUE 'Y'.
008700     05  WS-ROW-MATCHES-SW       PIC X     VALUE 'N'.
008800         88  WS-ROW-MATCHES                 VALUE 'Y'.
008900*
009000 01  WS-COUNTERS.
009100     05  WS-READ-COUNT           PIC S9(8)  COMP  SYNC VALUE 0.
009200     05  WS-MATCH-COUNT          PIC S9(8)  COMP  SYNC VALUE 0.
009300 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.
009400     05  FILLER                  PIC X(8).
009500*
009600*    GENERIC CASE-INSENSITIVE SUBSTRING SEARCH WORK AREA - EVERY
009700*    "CONTAINS" CRITERION IS TESTED BY LOADING THE FIELD BEING
009800*    SEARCHED (HAYSTACK) AND THE CRITERION TEXT (NEEDLE) IN HERE,
009900*    FOLDING BOTH TO UPPER CASE, THEN SLIDING THE NEEDLE ACROSS
010000*    THE HAYSTACK ONE POSITION AT A TIME.
010100 01  WS-SUBSTR-SEARCH.
010200     05  WS-SS-HAYSTACK          PIC X(600).
010300     05  WS-SS-NEEDLE            PIC X(600).
010400     05  WS-SS-HAY-LEN           PIC S9(4)  COMP  SYNC.
010500     05  WS-SS-NEEDLE-LEN        PIC S9(4)  COMP  SYNC.
010600     05  WS-SS-POS               PIC S9(4)  COMP  SYNC.
010700     05  WS-SS-LAST-START        PIC S9(4)  COMP  SYNC.
010800     05  WS-SS-FOUND-SW          PIC X      VALUE 'N'.
010900         88  WS-SS-FOUND                    VALUE 'Y'.
011000 01  WS-SUBSTR-SEARCH-X REDEFINES WS-SUBSTR-SEARCH.
011100     05  FILLER                  PIC X(1200).
011200     05  FILLER                  PIC X(17).
011300*
011400 01  WS-SCAN-WORK.
011500     05  WS-SCAN-IDX             PIC S9(4)  COMP  SYNC.
011600 01  WS-SCAN-WORK-X REDEFINES WS-SCAN-WORK.
011700     05  FILLER                  PIC X(2).
011800*
011900 LINKAGE SECTION.
012000*
012100******************************************************************
012200 PROCEDURE DIVISION.
012300******************************************************************
012400*
012500 000-MAIN SECTION.
012600 000-MAIN-PARA.
012700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
012800     PERFORM 050-READ-CRITERIA THRU 050-EXIT.
012900     PERFORM 100-READ-MASTER-ROW THRU 100-EXIT.
013000     PERFORM 200-TEST-ONE-ROW THRU 200-EXIT
013100         UNTIL WS-MASTER-EOF.
013200     DISPLAY 'DBKFILT - ROWS READ    = ' WS-READ-COUNT.
013300     DISPLAY 'DBKFILT - ROWS MATCHED = ' WS-MATCH-COUNT.
013400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
013500     GOBACK.
013600*
013700 700-OPEN-FILES.
013800     OPEN INPUT  FILTER-CRITERIA-IN
013900                 IMPORT-MASTER-IN
014000          OUTPUT FILTER-RESULT-OUT.
014100 700-EXIT.
014200     EXIT.
014300*
014400 790-CLOSE-FILES.
014500     CLOSE FILTER-CRITERIA-IN
014600           IMPORT-MASTER-IN
014700           FILTER-RESULT-OUT.
014800 790-EXIT.
014900     EXIT.
015000*
015100 050-READ-CRITERIA.
015200     READ FILTER-CRITERIA-IN INTO FILTER-CRITERIA-REC
015300         AT END
015400             SET WS-CRITERIA-EOF TO TRUE
015500             SET WS-MASTER-EOF TO TRUE
015600             DISPLAY 'DBKFILT - NO CRITERIA CARD SUPPLIED'
015700     END-READ.
015800 050-EXIT.
015900     EXIT.
016000*
016100 100-READ-MASTER-ROW.
016200     READ IMPORT-MASTER-IN
016300         AT END
016400             SET WS-MASTER-EOF TO TRUE
016500         NOT AT END
016600             ADD 1 TO WS-READ-COUNT
016700     END-READ.
016800 100-EXIT.
016900     EXIT.
017000*
017100******************************************************************
017200*    200-TEST-ONE-ROW - THE FILTER IS AN AND OF EVERY CRITERION
017300*    THAT WAS SUPPLIED ON THE CONTROL CARD; A CRITERION LEFT
017400*    BLANK ON THE CARD IS VACUOUSLY TRUE AND DROPS OUT OF THE
017500*    AND WITHOUT BEING TESTED.
017600******************************************************************
017700 200-TEST-ONE-ROW.
017800     SET WS-ROW-MATCHES TO TRUE
017900     PERFORM 210-TEST-BE-NO         THRU 210-EXIT
018000     PERFORM 215-TEST-CLAIM-YEAR    THRU 215-EXIT
018100     PERFORM 220-TEST-SUPPLIER      THRU 220-EXIT
018200     PERFORM 225-TEST-COUNTRY       THRU 225-EXIT
018300     PERFORM 230-TEST-BE-DATE-FROM  THRU 230-EXIT
018400     PERFORM 235-TEST-BE-DATE       THRU 235-EXIT
018500     PERFORM 240-TEST-BOM-PART      THRU 240-EXIT
018600     PERFORM 245-TEST-DBK-PART      THRU 245-EXIT
018700     PERFORM 250-TEST-ITCHS-CODE    THRU 250-EXIT
018800     PERFORM 255-TEST-PORT-CODE     THRU 255-EXIT
018900     PERFORM 260-TEST-CLAIM-REF-NO  THRU 260-EXIT
019000     PERFORM 265-TEST-STOCK-ELIG    THRU 265-EXIT
019100     IF WS-ROW-MATCHES
019200         ADD 1 TO WS-MATCH-COUNT
019300         PERFORM 900-WRITE-RESULT THRU 900-EXIT
019400     END-IF
019500     PERFORM 100-READ-MASTER-ROW THRU 100-EXIT.
019600 200-EXIT.
019700     EXIT.
019800*
019900 210-TEST-BE-NO.
020000     IF WS-ROW-MATCHES AND FC-BE-NO NOT = SPACES
020100         MOVE IM-BE-NO   TO WS-SS-HAYSTACK
020200         MOVE FC-BE-NO   TO WS-SS-NEEDLE
020300         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
020400         IF NOT WS-SS-FOUND
020500             SET WS-ROW-MATCHES TO FALSE
020600         END-IF
020700     END-IF.
020800 210-EXIT.
020900     EXIT.
021000*
021100 215-TEST-CLAIM-YEAR.
021200     IF WS-ROW-MATCHES AND FC-CLAIM-YEAR NOT = SPACES
021300         IF IM-CLAIM-YEAR NOT = FC-CLAIM-YEAR
021400             SET WS-ROW-MATCHES TO FALSE
021500         END-IF
021600     END-IF.
021700 215-EXIT.
021800     EXIT.
021900*
022000 220-TEST-SUPPLIER.
022100     IF WS-ROW-MATCHES AND FC-SUPPLIER-NAME-ADDR NOT = SPACES
022200         MOVE IM-SUPPLIER-NAME-ADDR TO WS-SS-HAYSTACK
022300         MOVE FC-SUPPLIER-NAME-ADDR TO WS-SS-NEEDLE
022400         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
022500         IF NOT WS-SS-FOUND
022600             SET WS-ROW-MATCHES TO FALSE
022700         END-IF
022800     END-IF.
022900 220-EXIT.
023000     EXIT.
023100*
023200 225-TEST-COUNTRY.
023300     IF WS-ROW-MATCHES AND FC-COUNTRY-OF-ORIGIN NOT = SPACES
023400         MOVE IM-COUNTRY-OF-ORIGIN  TO WS-SS-HAYSTACK
023500         MOVE FC-COUNTRY-OF-ORIGIN  TO WS-SS-NEEDLE
023600         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
023700         IF NOT WS-SS-FOUND
023800             SET WS-ROW-MATCHES TO FALSE
023900         END-IF
024000     END-IF.
024100 225-EXIT.
024200     EXIT.
024300*
024400 230-TEST-BE-DATE-FROM.
024500     IF WS-ROW-MATCHES AND FC-BE-DATE-FROM NOT = 0
024600         IF IM-BE-DATE < FC-BE-DATE-FROM
024700             SET WS-ROW-MATCHES TO FALSE
024800         END-IF
024900     END-IF.
025000 230-EXIT.
025100     EXIT.
025200*
025300 235-TEST-BE-DATE.
025400     IF WS-ROW-MATCHES AND FC-BE-DATE NOT = 0
025500         IF IM-BE-DATE NOT = FC-BE-DATE
025600             SET WS-ROW-MATCHES TO FALSE
025700         END-IF
025800     END-IF.
025900 235-EXIT.
026000     EXIT.
026100*
026200 240-TEST-BOM-PART.
026300     IF WS-ROW-MATCHES AND FC-BOM-PART-NO NOT = SPACES
026400         MOVE IM-BOM-PART-NO TO WS-SS-HAYSTACK
026500         MOVE FC-BOM-PART-NO TO WS-SS-NEEDLE
026600         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
026700         IF NOT WS-SS-FOUND
026800             SET WS-ROW-MATCHES TO FALSE
026900         END-IF
027000     END-IF.
027100 240-EXIT.
027200     EXIT.
027300*
027400 245-TEST-DBK-PART.
027500     IF WS-ROW-MATCHES AND FC-DBK-PART-NO NOT = SPACES
027600         MOVE IM-DBK-PART-NO TO WS-SS-HAYSTACK
027700         MOVE FC-DBK-PART-NO TO WS-SS-NEEDLE
027800         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
027900         IF NOT WS-SS-FOUND
028000             SET WS-ROW-MATCHES TO FALSE
028100         END-IF
028200     END-IF.
028300 245-EXIT.
028400     EXIT.
028500*
028600 250-TEST-ITCHS-CODE.
028700     IF WS-ROW-MATCHES AND FC-ITCHS-CODE NOT = SPACES
028800         MOVE IM-ITCHS-CODE  TO WS-SS-HAYSTACK
028900         MOVE FC-ITCHS-CODE  TO WS-SS-NEEDLE
029000         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
029100         IF NOT WS-SS-FOUND
029200             SET WS-ROW-MATCHES TO FALSE
029300         END-IF
029400     END-IF.
029500 250-EXIT.
029600     EXIT.
029700*
029800 255-TEST-PORT-CODE.
029900     IF WS-ROW-MATCHES AND FC-PORT-CODE NOT = SPACES
030000         MOVE IM-PORT-CODE   TO WS-SS-HAYSTACK
030100         MOVE FC-PORT-CODE   TO WS-SS-NEEDLE
030200         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
030300         IF NOT WS-SS-FOUND
030400             SET WS-ROW-MATCHES TO FALSE
030500         END-IF
030600     END-IF.
030700 255-EXIT.
030800     EXIT.
030900*
031000 260-TEST-CLAIM-REF-NO.
031100     IF WS-ROW-MATCHES AND FC-CLAIM-REF-NO NOT = SPACES
031200         MOVE IM-CLAIM-REF-NO  TO WS-SS-HAYSTACK
031300         MOVE FC-CLAIM-REF-NO  TO WS-SS-NEEDLE
031400         PERFORM 300-SUBSTRING-SEARCH THRU 300-EXIT
031500         IF NOT WS-SS-FOUND
031600             SET WS-ROW-MATCHES TO FALSE
031700         END-IF
031800     END-IF.
031900 260-EXIT.
032000     EXIT.
032100*
032200 265-TEST-STOCK-ELIG.
032300     IF WS-ROW-MATCHES AND FC-STOCK-WISE-ELIGIBILITY NOT = SPACES
032400         IF IM-STOCK-WISE-ELIGIBILITY NOT =
032500                 FC-STOCK-WISE-ELIGIBILITY
032600             SET WS-ROW-MATCHES TO FALSE
032700         END-IF
032800     END-IF.
032900 265-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300*    300-SUBSTRING-SEARCH - CASE-FOLDS WS-SS-HAYSTACK/NEEDLE
033400*    THROUGH INSPECT CONVERTING (NO CASE-FOLDING INTRINSIC ON
033500*    THIS COMPILER RELEASE), FINDS THE USED LENGTH OF EACH BY
033600*    SCANNING BACK FROM THE END, THEN SLIDES THE NEEDLE ACROSS
033700*    THE HAYSTACK BY REFERENCE MODIFICATION UNTIL IT FITS OR
033800*    THE HAYSTACK RUNS OUT OF ROOM.
033900******************************************************************
034000 300-SUBSTRING-SEARCH.
034100     SET WS-SS-FOUND TO FALSE
034200     INSPECT WS-SS-HAYSTACK CONVERTING
034300         'abcdefghijklmnopqrstuvwxyz' TO
034400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034500     INSPECT WS-SS-NEEDLE   CONVERTING
034600         'abcdefghijklmnopqrstuvwxyz' TO
034700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034800     MOVE 600 TO WS-SCAN-IDX
034900     MOVE 0   TO WS-SS-HAY-LEN
035000     PERFORM 305-SCAN-HAY-LEN THRU 305-EXIT
035100         UNTIL WS-SCAN-IDX = 0 OR WS-SS-HAY-LEN NOT = 0
035200     MOVE 600 TO WS-SCAN-IDX
035300     MOVE 0   TO WS-SS-NEEDLE-LEN
035400     PERFORM 310-SCAN-NEEDLE-LEN THRU 310-EXIT
035500         UNTIL WS-SCAN-IDX = 0 OR WS-SS-NEEDLE-LEN NOT = 0
035600     IF WS-SS-NEEDLE-LEN = 0
035700         SET WS-SS-FOUND TO TRUE
035800     ELSE
035900         IF WS-SS-NEEDLE-LEN > WS-SS-HAY-LEN
036000             SET WS-SS-FOUND TO FALSE
036100         ELSE
036200             COMPUTE WS-SS-LAST-START =
036300                     WS-SS-HAY-LEN - WS-SS-NEEDLE-LEN + 1
036400             MOVE 1 TO WS-SS-POS
036500             PERFORM 320-TEST-ONE-POSITION THRU 320-EXIT
036600                 UNTIL WS-SS-POS > WS-SS-LAST-START
036700                 OR WS-SS-FOUND
036800         END-IF
036900     END-IF.
037000 300-EXIT.
037100     EXIT.
037200*
037300 305-SCAN-HAY-LEN.
037400     IF WS-SS-HAYSTACK (WS-SCAN-IDX:1) NOT = SPACE
037500         MOVE WS-SCAN-IDX TO WS-SS-HAY-LEN
037600     ELSE
037700         COMPUTE WS-SCAN-IDX = WS-SCAN-IDX - 1
037800     END-IF.
037900 305-EXIT.
038000     EXIT.
038100*
038200 310-SCAN-NEEDLE-LEN.
038300     IF WS-SS-NEEDLE (WS-SCAN-IDX:1) NOT = SPACE
038400         MOVE WS-SCAN-IDX TO WS-SS-NEEDLE-LEN
038500     ELSE
038600         COMPUTE WS-SCAN-IDX = WS-SCAN-IDX - 1
038700     END-IF.
038800 310-EXIT.
038900     EXIT.
039000*
039100 320-TEST-ONE-POSITION.
039200     IF WS-SS-HAYSTACK (WS-SS-POS:WS-SS-NEEDLE-LEN) =
039300             WS-SS-NEEDLE (1:WS-SS-NEEDLE-LEN)
039400         SET WS-SS-FOUND TO TRUE
039500     ELSE
039600         ADD 1 TO WS-SS-POS
039700     END-IF.
039800 320-EXIT.
039900     EXIT.
040000*
040100 900-WRITE-RESULT.
040200     MOVE IMPORT-MASTER-REC TO FILTER-RESULT-REC
040300     WRITE FILTER-RESULT-REC.
040400 900-EXIT.
040500     EXIT.
040600*
040700 END PROGRAM DBKFILT.
