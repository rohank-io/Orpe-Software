000100*****************************************************************
000200*    DBKFSTAT - COMMON FILE STATUS AND SWITCH BLOCK
000300*    SHARED BY ALL DBK-SERIES DRAWBACK BATCH PROGRAMS SO A
000400*    FILE-STATUS TABLE LOOKS THE SAME NO MATTER WHICH PROGRAM
000500*    YOU ARE READING.  COPY THIS INTO WORKING-STORAGE.
000600*****************************************************************
000700 01  DBK-FILE-STATUS-BLOCK.
000800     05  DBK-IMPORT-IN-STATUS        PIC X(2)  VALUE SPACES.
000900         88  DBK-IMPORT-IN-OK                  VALUE '00'.
001000         88  DBK-IMPORT-IN-EOF                 VALUE '10'.
001100     05  DBK-IMPORT-MSTR-STATUS      PIC X(2)  VALUE SPACES.
001200         88  DBK-IMPORT-MSTR-OK                VALUE '00'.
001300         88  DBK-IMPORT-MSTR-EOF                VALUE '10'.
001400     05  DBK-MATERIAL-MSTR-STATUS    PIC X(2)  VALUE SPACES.
001500         88  DBK-MATERIAL-MSTR-OK               VALUE '00'.
001600         88  DBK-MATERIAL-MSTR-EOF              VALUE '10'.
001700     05  DBK-SHIPBILL-IN-STATUS      PIC X(2)  VALUE SPACES.
001800         88  DBK-SHIPBILL-IN-OK                 VALUE '00'.
001900         88  DBK-SHIPBILL-IN-EOF                VALUE '10'.
002000     05  DBK-SHIPBILL-OUT-STATUS     PIC X(2)  VALUE SPACES.
002100         88  DBK-SHIPBILL-OUT-OK                VALUE '00'.
002200     05  DBK-IMPORT-EXTRACT-STATUS   PIC X(2)  VALUE SPACES.
002300         88  DBK-IMPORT-EXTRACT-OK              VALUE '00'.
002400     05  DBK-MATERIAL-OUT-STATUS     PIC X(2)  VALUE SPACES.
002500         88  DBK-MATERIAL-OUT-OK                VALUE '00'.
002600     05  DBK-REPORT-STATUS           PIC X(2)  VALUE SPACES.
002700         88  DBK-REPORT-OK                      VALUE '00'.
002800     05  FILLER                      PIC X(16) VALUE SPACES.
