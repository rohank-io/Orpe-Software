000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKSORT.
000400 AUTHOR.        R VENKATESAN.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   03/11/89  RV     ORIGINAL INSTALLATION - PULLED OUT OF THE
001400*                    OLD ADSORT ARRAY-SORT MEMBER AND RE-KEYED TO
001500*                    CARRY A ROW-NUMBER ALONGSIDE THE SORT KEY SO
001600*                    A CALLER CAN RE-SEQUENCE ITS OWN TABLE
001700*                    INSTEAD OF THE NUMBERS THEMSELVES.
001800*   11/02/91  RV     CR-0114 - SORT NOW RUNS DESCENDING (WAS       CR-0114
001900*                    ASCENDING) TO MATCH THE BE DATE ORDERING
002000*                    WANTED ON THE DUTY EXTRACT.
002100*   06/22/94  KLM    CR-0288 - ZERO (UNPARSEABLE) BE DATES NOW     CR-0288
002200*                    FALL TO THE BOTTOM OF THE DESCENDING SORT
002300*                    INSTEAD OF THE TOP.
002400*   01/09/99  KLM    Y2K-014 - CONFIRMED DBK-SORT-BE-DATE IS A     Y2K-014
002500*                    FULL CCYYMMDD FIELD, NO 2-DIGIT YEAR WINDOW
002600*                    LOGIC LIVES IN THIS MEMBER.
002700*   08/30/02  PJS    CR-0402 - RAISED THE OCCURS LIMIT ON THE      CR-0402
002800*                    LINKAGE TABLE FROM 2000 TO 5000 ROWS TO
002900*                    COVER THE LARGER QUARTERLY BOE SHEETS.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON DBK-SORT-TRACE-ON.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-SORT-WORK-FIELDS.
004200     05  WS-MOVE-FROM            PIC S9(8)  COMP  SYNC.
004300     05  WS-INSERT-TO            PIC S9(8)  COMP  SYNC.
004400     05  WS-INSERT-DATE          PIC 9(8).
004500     05  WS-INSERT-DATE-R REDEFINES WS-INSERT-DATE.
004600         10  WS-INSERT-CCYY      PIC 9(4).
004700         10  WS-INSERT-MMDD      PIC 9(4).
004800     05  WS-INSERT-ROW-NO        PIC S9(8)  COMP  SYNC.
004900     05  FILLER                  PIC X(10).
005000*
005100*    DEBUG-TRACE COUNTERS - TURNED ON BY UPSI-0 WHEN A SHIFT
005200*    STORM IS SUSPECTED ON A LARGE BATCH; NOT NORMALLY LIT.
005300 01  WS-DEBUG-COUNTERS.
005400     05  WS-DEBUG-SHIFT-CTR      PIC S9(8)  COMP  SYNC.
005500     05  WS-DEBUG-INSERT-CTR     PIC S9(8)  COMP  SYNC.
005600 01  WS-DEBUG-COUNTERS-X REDEFINES WS-DEBUG-COUNTERS
005700                             PIC X(8).
005800*
005900 LINKAGE SECTION.
006000 01  DBK-SORT-COUNT              PIC S9(8)  COMP.
006100 01  DBK-SORT-COUNT-X REDEFINES DBK-SORT-COUNT
006200                             PIC X(4).
006300 01  DBK-SORT-KEY-TABLE.
006400     05  DBK-SORT-ENTRY OCCURS 0 TO 5000 TIMES
006500                 DEPENDING ON DBK-SORT-COUNT.
006600         10  DBK-SORT-BE-DATE    PIC 9(8).
006700         10  DBK-SORT-ROW-NO     PIC S9(8)  COMP.
006800*
006900 PROCEDURE DIVISION USING DBK-SORT-COUNT, DBK-SORT-KEY-TABLE.
007000*
007100 000-MAIN SECTION.
007200 000-MAIN-PARA.
007300*    INSERTION SORT, DESCENDING ON DBK-SORT-BE-DATE.  A DATE OF
007400*    ZERO (THE EXTRACTOR'S "COULD NOT PARSE" MARKER) IS THE
007500*    SMALLEST POSSIBLE VALUE SO IT NATURALLY FALLS TO THE
007600*    BOTTOM OF A DESCENDING SORT - AN UNPARSEABLE BE-DATE ENDS
007700*    UP LAST ON THE REPORT WITHOUT ANY SPECIAL-CASE LOGIC HERE.
007800     IF DBK-SORT-COUNT < 2
007900         GOBACK
008000     END-IF.
008100
008200     MOVE 2 TO WS-MOVE-FROM.
008300     PERFORM 050-INSERT-ONE-ROW THRU 050-EXIT
008400         UNTIL WS-MOVE-FROM > DBK-SORT-COUNT.
008500
008600     GOBACK.
008700
008800 050-INSERT-ONE-ROW.
008900     MOVE DBK-SORT-BE-DATE (WS-MOVE-FROM) TO WS-INSERT-DATE
009000     MOVE DBK-SORT-ROW-NO  (WS-MOVE-FROM) TO WS-INSERT-ROW-NO
009100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1
009200     PERFORM 100-SHIFT-DOWN THRU 100-EXIT
009300         UNTIL WS-INSERT-TO <= 0
009400         OR DBK-SORT-BE-DATE (WS-INSERT-TO) >= WS-INSERT-DATE
009500     MOVE WS-INSERT-DATE   TO DBK-SORT-BE-DATE (WS-INSERT-TO + 1)
009600     MOVE WS-INSERT-ROW-NO TO DBK-SORT-ROW-NO  (WS-INSERT-TO + 1)
009700     ADD 1 TO WS-MOVE-FROM.
009800 050-EXIT.
009900     EXIT.
010000
010100 100-SHIFT-DOWN.
010200     MOVE DBK-SORT-BE-DATE (WS-INSERT-TO) TO
010300          DBK-SORT-BE-DATE (WS-INSERT-TO + 1)
010400     MOVE DBK-SORT-ROW-NO  (WS-INSERT-TO) TO
010500          DBK-SORT-ROW-NO  (WS-INSERT-TO + 1)
010600     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
010700 100-EXIT.
010800     EXIT.
010900
011000 END PROGRAM DBKSORT.
