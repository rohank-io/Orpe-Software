000100*****************************************************************
000200*    DBKIMPRC - IMPORT LINE-ITEM RECORD (ONE ROW PER BILL OF
000300*    ENTRY MATERIAL LINE).  CARRIES THE ASSESSABLE VALUE, THE
000400*    FOUR DUTY COMPONENTS (BCD/SWS/ADD/IGST) AND THE OPENING/
000500*    USED/CLOSING STOCK LEDGER THAT DECIDES WHETHER THE BOM
000600*    PART IS STILL OPEN FOR DRAWBACK.
000700*
000800*    USED BY DBKEXTR, DBKLOAD, DBKFILT AND DBKDUTY.
000900*****************************************************************
001000 01  DBK-IMPORT-RECORD.
001100     05  IM-BE-NO                    PIC X(100).
001200     05  IM-BE-DATE                  PIC 9(8).
001300     05  IM-BE-DATE-X REDEFINES IM-BE-DATE.
001400         10  IM-BE-DATE-CCYY         PIC 9(4).
001500         10  IM-BE-DATE-MM           PIC 9(2).
001600         10  IM-BE-DATE-DD           PIC 9(2).
001700     05  IM-BE-MONTH                 PIC X(9).
001800     05  IM-BE-YEAR                  PIC 9(4).
001900     05  IM-CLAIM-REF-NO             PIC X(100).
002000     05  IM-CLAIM-YEAR               PIC X(32).
002100     05  IM-PORT-CODE                PIC X(100).
002200     05  IM-COUNTRY-OF-ORIGIN        PIC X(600).
002300     05  IM-SUPPLIER-NAME-ADDR       PIC X(600).
002400     05  IM-ITCHS-CODE               PIC X(100).
002500     05  IM-ITEM-DESCRIPTION         PIC X(600).
002600     05  IM-BOM-PART-NO              PIC X(50).
002700     05  IM-ALT-BOE-PART-NO          PIC X(100).
002800     05  IM-DBK-PART-NO              PIC X(100).
002900     05  IM-QUANTITY                 PIC S9(12)V9(6) COMP-3.
003000     05  IM-UOM                      PIC X(100).
003100     05  IM-ASSESSABLE-VALUE         PIC S9(16)V99   COMP-3.
003200     05  IM-BCD-RATE                 PIC S9(4)V9(6)  COMP-3.
003300     05  IM-BCD                      PIC S9(16)V99   COMP-3.
003400     05  IM-SWS-RATE                 PIC S9(4)V9(6)  COMP-3.
003500     05  IM-SWS                      PIC S9(16)V99   COMP-3.
003600     05  IM-ADD-RATE                 PIC S9(4)V9(6)  COMP-3.
003700     05  IM-ADD-DUTY                 PIC S9(16)V99   COMP-3.
003800     05  IM-IGST-RATE                PIC S9(4)V9(6)  COMP-3.
003900     05  IM-IGST                     PIC S9(16)V99   COMP-3.
004000     05  IM-TOTAL-DUTY               PIC S9(16)V99   COMP-3.
004100     05  IM-NOTN-NO                  PIC X(100).
004200     05  IM-NOTN-ELIGIBILITY         PIC X(100).
004300     05  IM-QTY-OPENING-BALANCE      PIC S9(12)V9(6) COMP-3.
004400     05  IM-QTY-USED                 PIC S9(12)V9(6) COMP-3.
004500     05  IM-CLOSING-BALANCE          PIC S9(12)V9(6) COMP-3.
004600     05  IM-STOCK-WISE-ELIGIBILITY   PIC X(6).
004700         88  IM-STOCK-OPEN                     VALUE 'OPEN  '.
004800         88  IM-STOCK-CLOSED                   VALUE 'CLOSED'.
004900     05  IM-DUTY-CLAIMED-AMT         PIC S9(16)V9(6) COMP-3.
005000     05  IM-MATERIAL-LINKED-SW       PIC X(1)  VALUE 'N'.
005100         88  IM-MATERIAL-LINKED                VALUE 'Y'.
005200     05  FILLER                      PIC X(45).
