000100*****************************************************************
000200*    DBKMATRC - MATERIAL MASTER RECORD.  ONE ROW PER DISTINCT
000300*    BOM PART NUMBER SEEN ACROSS ALL IMPORT LINE ITEMS.  A PURE
000400*    KEY MASTER TODAY - THE FILLER RESERVE BELOW IS LEFT FOR
000500*    WHEN PART DESCRIPTION / UOM GET PULLED ONTO THIS FILE
000600*    INSTEAD OF BEING REPEATED ON EVERY IMPORT LINE.
000700*
000800*    READ INTO AND REWRITTEN BY DBKLOAD (CACHE/UPSERT, SEARCH
000900*    ALL, THEN SPUN BACK OUT IN KEY ORDER AT END OF RUN SO NEW
001000*    PART NUMBERS CARRY FORWARD TO THE NEXT BATCH).
001100*****************************************************************
001200 01  DBK-MATERIAL-RECORD.
001300     05  MT-BOM-PART-NO              PIC X(50).
001400     05  FILLER                      PIC X(30).
