000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKEXTR.
000400 AUTHOR.        R VENKATESAN.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   04/02/89  RV     ORIGINAL INSTALLATION - READS THE BILL OF
001400*                    ENTRY EXTRACT SHEET SUPPLIED BY THE CLIENT'S
001500*                    CHA AND NORMALISES IT ONTO OUR OWN LINE
001600*                    ITEM LAYOUT FOR THE REST OF THE DBK SUITE.
001700*   09/14/90  RV     CR-0041 - HEADER ROW IS NOW LOOKED UP BY      CR-0041
001800*                    LABEL INSTEAD OF ASSUMING A FIXED COLUMN
001900*                    ORDER, SINCE THE CHA CHANGES THE SHEET
002000*                    LAYOUT EVERY FEW MONTHS.
002100*   11/02/91  RV     CR-0114 - CALLS THE NEW DBKSORT MEMBER TO     CR-0114
002200*                    PUT THE BATCH IN BE DATE DESCENDING ORDER
002300*                    BEFORE WRITING THE EXTRACT.
002400*   06/22/94  KLM    CR-0288 - RATE CELLS THAT COME IN AS A        CR-0288
002500*                    RATIO (.075) INSTEAD OF A PERCENT (7.5) ARE
002600*                    NOW SCALED UP BY 100 SO ALL RATE FIELDS ON
002700*                    THE EXTRACT ARE IN WHOLE-PERCENT UNITS.
002800*   03/03/96  KLM    CR-0310 - RECOGNISE 'S', 'NA' AND A LONE      CR-0310
002900*                    HYPHEN ON AN AMOUNT CELL AS "NO VALUE" -
003000*                    THESE WERE COMING THROUGH AS ZERO AND
003100*                    THROWING OFF THE STOCK BALANCE.
003200*   01/09/99  KLM    Y2K-014 - BE-DATE, BE-YEAR AND ALL FIVE       Y2K-014
003300*                    ACCEPTED DATE PATTERNS CARRY A FULL 4-DIGIT
003400*                    CENTURY.  NO 2-DIGIT YEAR WINDOWING LOGIC
003500*                    EXISTS ANYWHERE IN THIS MEMBER.
003600*   08/30/02  PJS    CR-0402 - RAISED THE MAXIMUM BATCH SIZE TO    CR-0402
003700*                    5000 LINE ITEMS TO MATCH THE DBKSORT LIMIT.
003800*   05/17/07  PJS    CR-0559 - STOCK-WISE-ELIGIBILITY TEXT ON THE  CR-0559
003900*                    SHEET NOW MAPPED BY LEADING WORD (OPEN.../
004000*                    CLOSE...) RATHER THAN EXACT MATCH, SINCE THE
004100*                    CHA'S SPELLING OF "CLOSED" IS INCONSISTENT.
004200*   11/19/09  PJS    CR-0617 - IMPORT-EXTRACT-OUT WAS WIRED TO     CR-0617
004300*                    DBK-SHIPBILL-OUT-STATUS, BORROWED OFF THE
004400*                    DRAWBACK SHIP-BILL FILE - THIS MEMBER HAS NO
004500*                    SHIP BILL OF ITS OWN.  GAVE IT ITS OWN
004600*                    DBK-IMPORT-EXTRACT-STATUS FIELD IN DBKFSTAT
004700*                    SO A READER CHECKING THE STATUS BYTE IS NOT
004800*                    MISLED ABOUT WHICH FILE IT REPORTS ON.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON DBK-EXTR-TRACE-ON.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT IMPORT-DATA-IN    ASSIGN TO IMPRTIN
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS  IS  DBK-IMPORT-IN-STATUS.
006200     SELECT IMPORT-NORM-OUT   ASSIGN TO IMPNORM
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS  IS  DBK-IMPORT-MSTR-STATUS.
006500     SELECT IMPORT-EXTRACT-OUT ASSIGN TO IMPXTOUT
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS  IS  DBK-IMPORT-EXTRACT-STATUS.
006800*
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  IMPORT-DATA-IN
007400     RECORDING MODE IS V
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORD IS VARYING FROM 20 TO 4000 CHARACTERS.
007700 01  IMPORT-LINE-FD              PIC X(4000).
007800*
007900*    IMPORT-NORM-OUT CARRIES EVERY NORMALISED ROW IN THE SAME
008000*    ORDER THEY CAME OFF THE SHEET - THIS IS WHAT DBKLOAD READS,
008100*    SINCE THE MATERIAL-MASTER UPSERT MUST SEE ROWS IN SOURCE
008200*    ORDER, NOT THE BE-DATE-DESCENDING ORDER BELOW.
008300 FD  IMPORT-NORM-OUT
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  IMPORT-NORM-REC.
008700     COPY DBKIMPRC.
008800*
008900*    IMPORT-EXTRACT-OUT IS THIS UNIT'S OWN DELIVERABLE - THE
009000*    SAME ROWS, RESEQUENCED BE-DATE DESCENDING BY DBKSORT.
009100 FD  IMPORT-EXTRACT-OUT
009200     RECORDING MODE IS F
009300     BLOCK CONTAINS 0 RECORDS.
009400 01  IMPORT-EXTRACT-REC.
009500     COPY DBKIMPRC REPLACING LEADING IM- BY IX-.
009600*
009700******************************************************************
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*
010100 01  WS-SWITCHES.
010200     05  WS-INPUT-EOF-SW         PIC X     VALUE 'N'.
010300         88  WS-INPUT-EOF                  VALUE 'Y'.
010400     05  WS-HEADER-SEEN-SW       PIC X     VALUE 'N'.
010500         88  WS-HEADER-SEEN                VALUE 'Y'.
010600     05  WS-DATE-FOUND-SW        PIC X     VALUE 'N'.
010700         88  WS-DATE-FOUND                 VALUE 'Y'.
010800*
010900 01  WS-COUNTERS.
011000     05  WS-ROW-COUNT            PIC S9(8)  COMP  SYNC VALUE 0.
011100     05  WS-LINES-READ           PIC S9(8)  COMP  SYNC VALUE 0.
011200     05  WS-LINES-SKIPPED        PIC S9(8)  COMP  SYNC VALUE 0.
011300*
011400*    LINE TOKENISER WORK AREA - THE EXTRACT SHEET ARRIVES AS A
011500*    "|" DELIMITED FLAT FILE (THE CHA'S SPREADSHEET EXPORT); WE
011600*    HAND-SPLIT EACH LINE RATHER THAN TRUST A SINGLE UNSTRING TO
011700*    COVER A RAGGED NUMBER OF COLUMNS.
011800 01  WS-LINE-WORK.
011900     05  WS-LINE-IN              PIC X(4000).
012000     05  WS-LINE-LEN             PIC S9(4)  COMP  SYNC.
012100     05  WS-LINE-PTR             PIC S9(4)  COMP  SYNC.
012200     05  WS-TOK-IDX              PIC S9(4)  COMP  SYNC.
012300 01  WS-LINE-WORK-R REDEFINES WS-LINE-WORK.
012400     05  FILLER                  PIC X(4008).
012500*
012600 01  WS-TOKEN-TABLE.
012700     05  WS-TOKEN OCCURS 40 TIMES  PIC X(600).
012800*
012900*    ONE SLOT PER IMPORT-RECORD FIELD.  ZERO MEANS "THIS FIELD
013000*    WAS NOT ON THE HEADER ROW OF TODAY'S SHEET" - THE FIELD IS
013100*    THEN LEFT AT ITS DEFAULT (SPACES/ZERO) ON EVERY ROW.
013200 01  WS-COL-POSITIONS.
013300     05  WS-COL-POS OCCURS 33 TIMES PIC S9(4) COMP SYNC.
013400 01  WS-COL-POSITIONS-X REDEFINES WS-COL-POSITIONS.
013500     05  FILLER                  PIC X(66).
013600*
013700*    HEADER ALIAS TABLE - FIELD-ID / ALIAS TEXT PAIRS.  SEARCHED
013800*    STRAIGHT DOWN (NOT SEARCH ALL - THE LIST IS SHORT AND NOT
013900*    KEPT IN ALIAS-SEQUENCE, IT IS KEPT IN FIELD-ID SEQUENCE SO
014000*    A MAINTAINER CAN FIND A FIELD'S ALIASES TOGETHER).
014100 01  WS-ALIAS-TABLE.
014200     05  WS-ALIAS-ENTRY OCCURS 50 TIMES INDEXED BY WA-IDX.
014300         10  WA-FIELD-ID         PIC 99.
014400         10  WA-ALIAS-TEXT       PIC X(30).
014500*
014600 01  WS-ALIAS-VALUES VALUE
014700     '01BE NO                        '
014800     '01BE-NO                        '
014900     '02BE DATE                      '
015000     '02BE-DATE                      '
015100     '03BE MONTH                     '
015200     '04BE YEAR                      '
015300     '05CLAIM REF NO                 '
015400     '05CLAIM-REF-NO                 '
015500     '06CLAIM YEAR                   '
015600     '06CLAIM-YEAR                   '
015700     '07PORT CODE                    '
015800     '07PORT-CODE                    '
015900     '08COUNTRY OF ORIGIN            '
016000     '09SUPPLIER NAME AND ADDRESS    '
016100     '09SUPPLIER-NAME-ADDRESS        '
016200     '10ITCHS CODE                   '
016300     '10ITC-HS CODE                  '
016400     '11ITEM DESCRIPTION             '
016500     '12BOM PART NO                  '
016600     '12BOM-PART-NO                  '
016700     '13ALT BOE PART NO              '
016800     '14DBK PART NO                  '
016900     '15QUANTITY                     '
017000     '15QTY                          '
017100     '16UOM                          '
017200     '16UNIT OF MEASURE              '
017300     '17ASSESSABLE VALUE             '
017400     '18BCD RATE                     '
017500     '19BCD                          '
017600     '20SWS RATE                     '
017700     '21SWS                          '
017800     '22ADD RATE                     '
017900     '23ADD DUTY                     '
018000     '24IGST RATE                    '
018100     '25IGST                         '
018200     '26TOTAL DUTY                   '
018300     '27NOTN NO                      '
018400     '28NOTN ELIGIBILITY             '
018500     '29QTY OPENING BALANCE          '
018600     '30QTY USED                     '
018700     '31CLOSING BALANCE              '
018800     '32STOCK WISE ELIGIBILITY       '
018900     '32STOCK-WISE-ELIGIBILITY       '
019000     '33DUTY CLAIMED AMT             '.
019100 01  WS-ALIAS-VALUES-R REDEFINES WS-ALIAS-VALUES.
019200     05  WS-ALIAS-VALUE OCCURS 44 TIMES.
019300         10  WV-FIELD-ID         PIC 99.
019400         10  WV-ALIAS-TEXT       PIC X(30).
019500*
019600*    IN-MEMORY BATCH - HOLDS EVERY NORMALISED ROW UNTIL DBKSORT
019700*    HAS PUT THE BATCH IN BE-DATE-DESCENDING ORDER.
019800 01  WS-IMPORT-BATCH.
019900     05  FILLER                  PIC X(4)  VALUE 'BTCH'.
020000     05  WS-IMPORT-ENTRY OCCURS 1 TO 5000 TIMES
020100                 DEPENDING ON WS-ROW-COUNT
020200                 INDEXED BY WI-IDX.
020300         10  WI-BE-NO                PIC X(100).
020400         10  WI-BE-DATE              PIC 9(8).
020500         10  WI-BE-MONTH             PIC X(9).
020600         10  WI-BE-YEAR              PIC 9(4).
020700         10  WI-CLAIM-REF-NO         PIC X(100).
020800         10  WI-CLAIM-YEAR           PIC X(32).
020900         10  WI-PORT-CODE            PIC X(100).
021000         10  WI-COUNTRY-OF-ORIGIN    PIC X(600).
021100         10  WI-SUPPLIER-NAME-ADDR   PIC X(600).
021200         10  WI-ITCHS-CODE           PIC X(100).
021300         10  WI-ITEM-DESCRIPTION     PIC X(600).
021400         10  WI-BOM-PART-NO          PIC X(50).
021500         10  WI-ALT-BOE-PART-NO      PIC X(100).
021600         10  WI-DBK-PART-NO          PIC X(100).
021700         10  WI-QUANTITY             PIC S9(12)V9(6) COMP-3.
021800         10  WI-UOM                  PIC X(100).
021900         10  WI-ASSESSABLE-VALUE     PIC S9(16)V99   COMP-3.
022000         10  WI-BCD-RATE             PIC S9(4)V9(6)  COMP-3.
022100         10  WI-BCD                  PIC S9(16)V99   COMP-3.
022200         10  WI-SWS-RATE             PIC S9(4)V9(6)  COMP-3.
022300         10  WI-SWS                  PIC S9(16)V99   COMP-3.
022400         10  WI-ADD-RATE             PIC S9(4)V9(6)  COMP-3.
022500         10  WI-ADD-DUTY             PIC S9(16)V99   COMP-3.
022600         10  WI-IGST-RATE            PIC S9(4)V9(6)  COMP-3.
022700         10  WI-IGST                 PIC S9(16)V99   COMP-3.
022800         10  WI-TOTAL-DUTY           PIC S9(16)V99   COMP-3.
022900         10  WI-NOTN-NO              PIC X(100).
023000         10  WI-NOTN-ELIGIBILITY     PIC X(100).
023100         10  WI-QTY-OPENING-BALANCE  PIC S9(12)V9(6) COMP-3.
023200         10  WI-QTY-USED             PIC S9(12)V9(6) COMP-3.
023300         10  WI-CLOSING-BALANCE      PIC S9(12)V9(6) COMP-3.
023400         10  WI-STOCK-WISE-ELIG      PIC X(6).
023500         10  WI-DUTY-CLAIMED-AMT     PIC S9(16)V9(6) COMP-3.
023600*
023700*    RE-SEQUENCING TABLE PASSED TO DBKSORT - CARRIES THE BE
023800*    DATE AND THE ROW'S ORIGINAL SUBSCRIPT IN WS-IMPORT-BATCH.
023900 01  WS-SORT-COUNT               PIC S9(8)  COMP  SYNC.
024000 01  WS-SORT-KEY-TABLE.
024100     05  WS-SORT-ENTRY OCCURS 1 TO 5000 TIMES
024200                 DEPENDING ON WS-SORT-COUNT
024300                 INDEXED BY WS-SORT-IDX.
024400         10  WS-SORT-BE-DATE     PIC 9(8).
024500         10  WS-SORT-ROW-NO      PIC S9(8)  COMP.
024600*
024700*    DECIMAL-TEXT SCANNER WORK AREA - MANUAL DIGIT-BY-DIGIT
024800*    CONVERSION.  THIS SHOP DOES NOT USE THE COBOL-85 INTRINSIC
024900*    FUNCTION LIBRARY (NOT AVAILABLE ON OUR RELEASE OF THE
025000*    COMPILER WHEN THIS SUITE WAS WRITTEN) SO NUMVAL IS NOT AN
025100*    OPTION HERE.
025200 01  WS-DECIMAL-SCAN.
025300     05  WS-DS-TEXT              PIC X(30).
025400     05  WS-DS-LEN               PIC S9(4)  COMP  SYNC.
025500     05  WS-DS-IDX               PIC S9(4)  COMP  SYNC.
025600     05  WS-DS-CHAR              PIC X.
025700     05  WS-DS-DIGIT             PIC S9    COMP  SYNC.
025800     05  WS-DS-SEEN-DOT-SW       PIC X     VALUE 'N'.
025900         88  WS-DS-SEEN-DOT                VALUE 'Y'.
026000     05  WS-DS-NEGATIVE-SW       PIC X     VALUE 'N'.
026100         88  WS-DS-IS-NEGATIVE             VALUE 'Y'.
026200     05  WS-DS-NULL-SW           PIC X     VALUE 'N'.
026300         88  WS-DS-IS-NULL                 VALUE 'Y'.
026400     05  WS-DS-DEC-DIGITS        PIC S9(4)  COMP  SYNC.
026500     05  WS-DS-INT-ACCUM         PIC S9(16)     COMP-3.
026600     05  WS-DS-FRAC-ACCUM       PIC S9(9)      COMP-3.
026700     05  WS-DS-RESULT            PIC S9(16)V9(6) COMP-3.
026800*
026900*    POWERS OF TEN, INDEX 1 = 10**0, USED TO SHIFT THE
027000*    FRACTIONAL ACCUMULATOR RIGHT BY THE DECIMAL COUNT SEEN.
027100 01  WS-POWERS-OF-TEN.
027200     05  WS-POWER OCCURS 7 TIMES PIC 9(9) COMP-3 VALUES
027300                 1  10  100  1000  10000  100000  1000000.
027400*
027500*    DATE-PATTERN SCAN WORK AREA - TRIES THE FIVE ACCEPTED
027600*    LAYOUTS IN THE ORDER THE CHA MOST COMMONLY USES THEM.
027700 01  WS-DATE-SCAN.
027800     05  WS-DT-TEXT              PIC X(20).
027900     05  WS-DT-SEP                PIC X.
028000     05  WS-DT-PART-1            PIC X(6).
028100     05  WS-DT-PART-2            PIC X(6).
028200     05  WS-DT-PART-3            PIC X(6).
028300     05  WS-DT-CCYY              PIC 9(4)  COMP  SYNC.
028400     05  WS-DT-MM                PIC 9(2)  COMP  SYNC.
028500     05  WS-DT-DD                PIC 9(2)  COMP  SYNC.
028600 01  WS-DATE-SCAN-X REDEFINES WS-DATE-SCAN.
028700     05  FILLER                  PIC X(38).
028800*
028900 LINKAGE SECTION.
029000*
029100******************************************************************
029200 PROCEDURE DIVISION.
029300******************************************************************
029400*
029500 000-MAIN SECTION.
029600 000-MAIN-PARA.
029700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
029800     PERFORM 100-READ-ONE-LINE THRU 100-EXIT.
029900     PERFORM 200-PROCESS-ONE-LINE THRU 200-EXIT
030000         UNTIL WS-INPUT-EOF.
030100     IF WS-ROW-COUNT > 0
030200         PERFORM 500-SORT-THE-BATCH THRU 500-EXIT
030300         PERFORM 600-WRITE-THE-BATCH THRU 600-EXIT
030400     END-IF.
030500     DISPLAY 'DBKEXTR - LINES READ    = ' WS-LINES-READ.
030600     DISPLAY 'DBKEXTR - LINES SKIPPED  = ' WS-LINES-SKIPPED.
030700     DISPLAY 'DBKEXTR - ROWS EXTRACTED = ' WS-ROW-COUNT.
030800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
030900     GOBACK.
031000*
031100 100-READ-ONE-LINE.
031200     READ IMPORT-DATA-IN INTO WS-LINE-IN
031300         AT END
031400             SET WS-INPUT-EOF TO TRUE
031500     END-READ.
031600 100-EXIT.
031700     EXIT.
031800*
031900******************************************************************
032000*    200-PROCESS-ONE-LINE - THE FIRST NON-EOF LINE IS THE
032100*    HEADER; EVERY LINE AFTER THAT IS A DATA ROW.
032200******************************************************************
032300 200-PROCESS-ONE-LINE.
032400     ADD 1 TO WS-LINES-READ
032500     PERFORM 210-SPLIT-LINE THRU 210-EXIT
032600     IF NOT WS-HEADER-SEEN
032700         PERFORM 220-BUILD-COLUMN-MAP THRU 220-EXIT
032800         SET WS-HEADER-SEEN TO TRUE
032900     ELSE
033000         PERFORM 230-BUILD-ONE-ROW THRU 230-EXIT
033100     END-IF
033200     PERFORM 100-READ-ONE-LINE THRU 100-EXIT.
033300 200-EXIT.
033400     EXIT.
033500*
033600******************************************************************
033700*    210-SPLIT-LINE - HAND TOKENISER.  UNSTRING WITH POINTER IS
033800*    USED REPEATEDLY RATHER THAN ONE UNSTRING WITH A FIXED LIST
033900*    OF INTO CLAUSES SO A SHORT ROW (FEWER COLUMNS THAN THE
034000*    HEADER) DOES NOT BLOW UP THE STATEMENT.
034100******************************************************************
034200 210-SPLIT-LINE.
034300     MOVE SPACES TO WS-TOKEN-TABLE
034400     MOVE 1 TO WS-LINE-PTR
034500     MOVE 0 TO WS-TOK-IDX
034600     PERFORM 215-SPLIT-ONE-TOKEN THRU 215-EXIT
034700         UNTIL WS-LINE-PTR > 4000
034800         OR WS-TOK-IDX >= 40.
034900 210-EXIT.
035000     EXIT.
035100*
035200 215-SPLIT-ONE-TOKEN.
035300     ADD 1 TO WS-TOK-IDX
035400     UNSTRING WS-LINE-IN DELIMITED BY '|'
035500         INTO WS-TOKEN (WS-TOK-IDX)
035600         WITH POINTER WS-LINE-PTR
035700     END-UNSTRING.
035800 215-EXIT.
035900     EXIT.
036000*
036100 220-BUILD-COLUMN-MAP.
036200     MOVE 0 TO WS-COL-POS (ALL)
036300     MOVE 1 TO WS-TOK-IDX
036400     PERFORM 225-MAP-ONE-HEADER THRU 225-EXIT
036500         UNTIL WS-TOK-IDX > 40
036600         OR WS-TOKEN (WS-TOK-IDX) = SPACES.
036700 220-EXIT.
036800     EXIT.
036900*
037000*    THE CHA'S EXTRACT SHEET HEADER IS ALWAYS KEYED IN UPPER
037100*    CASE (THEIR EXPORT MACRO FORCES IT) SO THE ALIAS TABLE IS
037200*    HELD UPPER CASE AND COMPARED DIRECTLY - NO CASE-FOLDING
037300*    INTRINSIC IS AVAILABLE ON THIS COMPILER RELEASE.
037400 225-MAP-ONE-HEADER.
037500     PERFORM 226-TRY-ONE-ALIAS THRU 226-EXIT
037600         VARYING WA-IDX FROM 1 BY 1 UNTIL WA-IDX > 44
037700     ADD 1 TO WS-TOK-IDX.
037800 225-EXIT.
037900     EXIT.
038000*
038100 226-TRY-ONE-ALIAS.
038200     IF WS-TOKEN (WS-TOK-IDX) = WV-ALIAS-TEXT (WA-IDX)
038300         MOVE WS-TOK-IDX TO WS-COL-POS (WV-FIELD-ID (WA-IDX))
038400     END-IF.
038500 226-EXIT.
038600     EXIT.
038700*
038800 790-CLOSE-FILES.
038900     CLOSE IMPORT-DATA-IN
039000           IMPORT-NORM-OUT
039100           IMPORT-EXTRACT-OUT.
039200 790-EXIT.
039300     EXIT.
039400*
039500 700-OPEN-FILES.
039600     OPEN INPUT   IMPORT-DATA-IN
039700          OUTPUT  IMPORT-NORM-OUT
039800                  IMPORT-EXTRACT-OUT.
039900     IF NOT DBK-IMPORT-IN-OK
040000         DISPLAY 'DBKEXTR - ERROR OPENING IMPORT-DATA-IN, RC='
040100                 DBK-IMPORT-IN-STATUS
040200         MOVE 16 TO RETURN-CODE
040300         SET WS-INPUT-EOF TO TRUE
040400     END-IF.
040500 700-EXIT.
040600     EXIT.
040700*
040800 500-SORT-THE-BATCH.
040900     MOVE WS-ROW-COUNT TO WS-SORT-COUNT
041000     PERFORM 510-COPY-ONE-SORT-KEY THRU 510-EXIT
041100         VARYING WI-IDX FROM 1 BY 1 UNTIL WI-IDX > WS-ROW-COUNT
041200     CALL 'DBKSORT' USING WS-SORT-COUNT, WS-SORT-KEY-TABLE.
041300 500-EXIT.
041400     EXIT.
041500*
041600 510-COPY-ONE-SORT-KEY.
041700     MOVE WI-BE-DATE (WI-IDX) TO WS-SORT-BE-DATE (WI-IDX)
041800     MOVE WI-IDX             TO WS-SORT-ROW-NO  (WI-IDX).
041900 510-EXIT.
042000     EXIT.
042100*
042200 600-WRITE-THE-BATCH.
042300     PERFORM 610-WRITE-ONE-ROW THRU 610-EXIT
042400         VARYING WS-SORT-IDX FROM 1 BY 1
042500         UNTIL WS-SORT-IDX > WS-ROW-COUNT.
042600 600-EXIT.
042700     EXIT.
042800*
042900 610-WRITE-ONE-ROW.
043000     SET WI-IDX TO WS-SORT-ROW-NO (WS-SORT-IDX)
043100     MOVE WI-BE-NO             (WI-IDX) TO IX-BE-NO
043200     MOVE WI-BE-DATE           (WI-IDX) TO IX-BE-DATE
043300     MOVE WI-BE-MONTH          (WI-IDX) TO IX-BE-MONTH
043400     MOVE WI-BE-YEAR           (WI-IDX) TO IX-BE-YEAR
043500     MOVE WI-CLAIM-REF-NO      (WI-IDX) TO IX-CLAIM-REF-NO
043600     MOVE WI-CLAIM-YEAR        (WI-IDX) TO IX-CLAIM-YEAR
043700     MOVE WI-PORT-CODE         (WI-IDX) TO IX-PORT-CODE
043800     MOVE WI-COUNTRY-OF-ORIGIN (WI-IDX) TO IX-COUNTRY-OF-ORIGIN
043900     MOVE WI-SUPPLIER-NAME-ADDR(WI-IDX) TO IX-SUPPLIER-NAME-ADDR
044000     MOVE WI-ITCHS-CODE        (WI-IDX) TO IX-ITCHS-CODE
044100     MOVE WI-ITEM-DESCRIPTION  (WI-IDX) TO IX-ITEM-DESCRIPTION
044200     MOVE WI-BOM-PART-NO       (WI-IDX) TO IX-BOM-PART-NO
044300     MOVE WI-ALT-BOE-PART-NO   (WI-IDX) TO IX-ALT-BOE-PART-NO
044400     MOVE WI-DBK-PART-NO       (WI-IDX) TO IX-DBK-PART-NO
044500     MOVE WI-QUANTITY          (WI-IDX) TO IX-QUANTITY
044600     MOVE WI-UOM               (WI-IDX) TO IX-UOM
044700     MOVE WI-ASSESSABLE-VALUE  (WI-IDX) TO IX-ASSESSABLE-VALUE
044800     MOVE WI-BCD-RATE          (WI-IDX) TO IX-BCD-RATE
044900     MOVE WI-BCD               (WI-IDX) TO IX-BCD
045000     MOVE WI-SWS-RATE          (WI-IDX) TO IX-SWS-RATE
045100     MOVE WI-SWS               (WI-IDX) TO IX-SWS
045200     MOVE WI-ADD-RATE          (WI-IDX) TO IX-ADD-RATE
045300     MOVE WI-ADD-DUTY          (WI-IDX) TO IX-ADD-DUTY
045400     MOVE WI-IGST-RATE         (WI-IDX) TO IX-IGST-RATE
045500     MOVE WI-IGST              (WI-IDX) TO IX-IGST
045600     MOVE WI-TOTAL-DUTY        (WI-IDX) TO IX-TOTAL-DUTY
045700     MOVE WI-NOTN-NO           (WI-IDX) TO IX-NOTN-NO
045800     MOVE WI-NOTN-ELIGIBILITY  (WI-IDX) TO IX-NOTN-ELIGIBILITY
045900     MOVE WI-QTY-OPENING-BALANCE (WI-IDX)
046000                                  TO IX-QTY-OPENING-BALANCE
046100     MOVE WI-QTY-USED          (WI-IDX) TO IX-QTY-USED
046200     MOVE WI-CLOSING-BALANCE   (WI-IDX) TO IX-CLOSING-BALANCE
046300     MOVE WI-STOCK-WISE-ELIG   (WI-IDX)
046400                                  TO IX-STOCK-WISE-ELIGIBILITY
046500     MOVE WI-DUTY-CLAIMED-AMT  (WI-IDX) TO IX-DUTY-CLAIMED-AMT
046600     MOVE 'N'                            TO IX-MATERIAL-LINKED-SW
046700     WRITE IMPORT-EXTRACT-REC.
046800 610-EXIT.
046900     EXIT.
047000*
047100******************************************************************
047200*    280-WRITE-NORM-ROW - EMITS THE ROW JUST BUILT TO
047300*    IMPORT-NORM-OUT IMMEDIATELY, BEFORE THE BATCH IS
047400*    RESEQUENCED, SO DBKLOAD SEES THE SHEET'S ORIGINAL ORDER.
047500******************************************************************
047600 280-WRITE-NORM-ROW.
047700     MOVE WI-BE-NO             (WS-ROW-COUNT) TO IM-BE-NO
047800     MOVE WI-BE-DATE           (WS-ROW-COUNT) TO IM-BE-DATE
047900     MOVE WI-BE-MONTH          (WS-ROW-COUNT) TO IM-BE-MONTH
048000     MOVE WI-BE-YEAR           (WS-ROW-COUNT) TO IM-BE-YEAR
048100     MOVE WI-CLAIM-REF-NO      (WS-ROW-COUNT) TO IM-CLAIM-REF-NO
048200     MOVE WI-CLAIM-YEAR        (WS-ROW-COUNT) TO IM-CLAIM-YEAR
048300     MOVE WI-PORT-CODE         (WS-ROW-COUNT) TO IM-PORT-CODE
048400     MOVE WI-COUNTRY-OF-ORIGIN (WS-ROW-COUNT)
048500                                  TO IM-COUNTRY-OF-ORIGIN
048600     MOVE WI-SUPPLIER-NAME-ADDR(WS-ROW-COUNT)
048700                                  TO IM-SUPPLIER-NAME-ADDR
048800     MOVE WI-ITCHS-CODE        (WS-ROW-COUNT) TO IM-ITCHS-CODE
048900     MOVE WI-ITEM-DESCRIPTION  (WS-ROW-COUNT)
049000                                  TO IM-ITEM-DESCRIPTION
049100     MOVE WI-BOM-PART-NO       (WS-ROW-COUNT) TO IM-BOM-PART-NO
049200     MOVE WI-ALT-BOE-PART-NO   (WS-ROW-COUNT)
049300                                  TO IM-ALT-BOE-PART-NO
049400     MOVE WI-DBK-PART-NO       (WS-ROW-COUNT) TO IM-DBK-PART-NO
049500     MOVE WI-QUANTITY          (WS-ROW-COUNT) TO IM-QUANTITY
049600     MOVE WI-UOM               (WS-ROW-COUNT) TO IM-UOM
049700     MOVE WI-ASSESSABLE-VALUE  (WS-ROW-COUNT)
049800                                  TO IM-ASSESSABLE-VALUE
049900     MOVE WI-BCD-RATE          (WS-ROW-COUNT) TO IM-BCD-RATE
050000     MOVE WI-BCD               (WS-ROW-COUNT) TO IM-BCD
050100     MOVE WI-SWS-RATE          (WS-ROW-COUNT) TO IM-SWS-RATE
050200     MOVE WI-SWS               (WS-ROW-COUNT) TO IM-SWS
050300     MOVE WI-ADD-RATE          (WS-ROW-COUNT) TO IM-ADD-RATE
050400     MOVE WI-ADD-DUTY          (WS-ROW-COUNT) TO IM-ADD-DUTY
050500     MOVE WI-IGST-RATE         (WS-ROW-COUNT) TO IM-IGST-RATE
050600     MOVE WI-IGST              (WS-ROW-COUNT) TO IM-IGST
050700     MOVE WI-TOTAL-DUTY        (WS-ROW-COUNT) TO IM-TOTAL-DUTY
050800     MOVE WI-NOTN-NO           (WS-ROW-COUNT) TO IM-NOTN-NO
050900     MOVE WI-NOTN-ELIGIBILITY  (WS-ROW-COUNT)
051000                                  TO IM-NOTN-ELIGIBILITY
051100     MOVE WI-QTY-OPENING-BALANCE (WS-ROW-COUNT)
051200                                  TO IM-QTY-OPENING-BALANCE
051300     MOVE WI-QTY-USED          (WS-ROW-COUNT) TO IM-QTY-USED
051400     MOVE WI-CLOSING-BALANCE   (WS-ROW-COUNT)
051500                                  TO IM-CLOSING-BALANCE
051600     MOVE WI-STOCK-WISE-ELIG   (WS-ROW-COUNT)
051700                                  TO IM-STOCK-WISE-ELIGIBILITY
051800     MOVE WI-DUTY-CLAIMED-AMT  (WS-ROW-COUNT)
051900                                  TO IM-DUTY-CLAIMED-AMT
052000     MOVE 'N'                            TO IM-MATERIAL-LINKED-SW
052100     WRITE IMPORT-NORM-REC.
052200 280-EXIT.
052300     EXIT.
052400*
052500******************************************************************
052600*    230-BUILD-ONE-ROW - NORMALISE ONE DATA ROW INTO THE NEXT
052700*    FREE SLOT OF WS-IMPORT-BATCH, OR SKIP IT ENTIRELY WHEN
052800*    BE-NO IS BLANK.
052900******************************************************************
053000 230-BUILD-ONE-ROW.
053100     PERFORM 232-GET-FIELD-TEXT THRU 232-EXIT
053200     IF WS-DS-TEXT = SPACES
053300         ADD 1 TO WS-LINES-SKIPPED
053400     ELSE
053500         ADD 1 TO WS-ROW-COUNT
053600         PERFORM 240-FILL-ROW-FIELDS THRU 240-EXIT
053700         PERFORM 280-WRITE-NORM-ROW THRU 280-EXIT
053800     END-IF.
053900 230-EXIT.
054000     EXIT.
054100*
054200*    FETCHES THE BE-NO CELL (FIELD-ID 01) SO 230 CAN DECIDE
054300*    WHETHER THIS ROW IS SKIPPED.
054400 232-GET-FIELD-TEXT.
054500     MOVE SPACES TO WS-DS-TEXT
054600     IF WS-COL-POS (1) > 0
054700         MOVE WS-TOKEN (WS-COL-POS (1)) TO WS-DS-TEXT
054800     END-IF.
054900 232-EXIT.
055000     EXIT.
055100*
055200 240-FILL-ROW-FIELDS.
055300     MOVE WS-TOKEN (WS-COL-POS (1))  TO WI-BE-NO (WS-ROW-COUNT)
055400     PERFORM 250-PARSE-BE-DATE THRU 250-EXIT
055500     IF WS-COL-POS (3) > 0
055600         MOVE WS-TOKEN (WS-COL-POS (3))
055700                             TO WI-BE-MONTH (WS-ROW-COUNT)
055800     END-IF
055900     MOVE WS-DT-CCYY TO WI-BE-YEAR (WS-ROW-COUNT)
056000     IF WS-COL-POS (5) > 0
056100         MOVE WS-TOKEN (WS-COL-POS (5))
056200                             TO WI-CLAIM-REF-NO (WS-ROW-COUNT)
056300     END-IF
056400     IF WS-COL-POS (6) > 0
056500         MOVE WS-TOKEN (WS-COL-POS (6))
056600                             TO WI-CLAIM-YEAR (WS-ROW-COUNT)
056700     END-IF
056800     IF WS-COL-POS (7) > 0
056900         MOVE WS-TOKEN (WS-COL-POS (7))
057000                             TO WI-PORT-CODE (WS-ROW-COUNT)
057100     END-IF
057200     IF WS-COL-POS (8) > 0
057300         MOVE WS-TOKEN (WS-COL-POS (8))
057400                       TO WI-COUNTRY-OF-ORIGIN (WS-ROW-COUNT)
057500     END-IF
057600     IF WS-COL-POS (9) > 0
057700         MOVE WS-TOKEN (WS-COL-POS (9))
057800                       TO WI-SUPPLIER-NAME-ADDR (WS-ROW-COUNT)
057900     END-IF
058000     IF WS-COL-POS (10) > 0
058100         MOVE WS-TOKEN (WS-COL-POS (10))
058200                             TO WI-ITCHS-CODE (WS-ROW-COUNT)
058300     END-IF
058400     IF WS-COL-POS (11) > 0
058500         MOVE WS-TOKEN (WS-COL-POS (11))
058600                             TO WI-ITEM-DESCRIPTION (WS-ROW-COUNT)
058700     END-IF
058800     IF WS-COL-POS (12) > 0
058900         MOVE WS-TOKEN (WS-COL-POS (12))
059000                             TO WI-BOM-PART-NO (WS-ROW-COUNT)
059100     END-IF
059200     IF WS-COL-POS (13) > 0
059300         MOVE WS-TOKEN (WS-COL-POS (13))
059400                             TO WI-ALT-BOE-PART-NO (WS-ROW-COUNT)
059500     END-IF
059600     IF WS-COL-POS (14) > 0
059700         MOVE WS-TOKEN (WS-COL-POS (14))
059800                             TO WI-DBK-PART-NO (WS-ROW-COUNT)
059900     END-IF
060000     IF WS-COL-POS (16) > 0
060100         MOVE WS-TOKEN (WS-COL-POS (16))
060200                             TO WI-UOM (WS-ROW-COUNT)
060300     END-IF
060400     IF WS-COL-POS (27) > 0
060500         MOVE WS-TOKEN (WS-COL-POS (27))
060600                             TO WI-NOTN-NO (WS-ROW-COUNT)
060700     END-IF
060800     IF WS-COL-POS (28) > 0
060900         MOVE WS-TOKEN (WS-COL-POS (28))
061000                             TO WI-NOTN-ELIGIBILITY (WS-ROW-COUNT)
061100     END-IF
061200     PERFORM 260-PARSE-AMOUNT-FIELDS THRU 260-EXIT
061300     PERFORM 270-MAP-STOCK-ELIGIBILITY THRU 270-EXIT.
061400 240-EXIT.
061500     EXIT.
061600*
061700******************************************************************
061800*    250-PARSE-BE-DATE - TRIES, IN ORDER, CCYY-MM-DD, DD-MM-CCYY,
061900*    DD/MM/CCYY, MM/DD/CCYY, CCYY/MM/DD.  FIRST PATTERN WHOSE
062000*    MONTH AND DAY FALL IN A VALID RANGE WINS.  AN UNPARSEABLE
062100*    CELL LEAVES THE DATE AT ZERO, WHICH DBKSORT TREATS AS THE
062200*    LOWEST KEY (SORTS LAST ON A DESCENDING SORT).
062300******************************************************************
062400 250-PARSE-BE-DATE.
062500     MOVE SPACES TO WS-DT-TEXT
062600     MOVE ZERO   TO WI-BE-DATE (WS-ROW-COUNT)
062700     MOVE ZERO   TO WS-DT-CCYY WS-DT-MM WS-DT-DD
062800     SET WS-DATE-FOUND-SW TO 'N'
062900     IF WS-COL-POS (2) > 0
063000         MOVE WS-TOKEN (WS-COL-POS (2)) TO WS-DT-TEXT
063100     END-IF
063200     IF WS-DT-TEXT NOT = SPACES
063300         PERFORM 251-TRY-CCYY-DASH-MM-DD THRU 251-EXIT
063400         IF NOT WS-DATE-FOUND
063500             PERFORM 252-TRY-DD-DASH-MM-CCYY THRU 252-EXIT
063600         END-IF
063700         IF NOT WS-DATE-FOUND
063800             PERFORM 253-TRY-DD-SLASH-MM-CCYY THRU 253-EXIT
063900         END-IF
064000         IF NOT WS-DATE-FOUND
064100             PERFORM 254-TRY-MM-SLASH-DD-CCYY THRU 254-EXIT
064200         END-IF
064300         IF NOT WS-DATE-FOUND
064400             PERFORM 255-TRY-CCYY-SLASH-MM-DD THRU 255-EXIT
064500         END-IF
064600     END-IF
064700     IF WS-DATE-FOUND
064800         COMPUTE WI-BE-DATE (WS-ROW-COUNT) =
064900                 WS-DT-CCYY * 10000 + WS-DT-MM * 100 + WS-DT-DD
065000     END-IF.
065100 250-EXIT.
065200     EXIT.
065300*
065400 251-TRY-CCYY-DASH-MM-DD.
065500     UNSTRING WS-DT-TEXT DELIMITED BY '-'
065600         INTO WS-DT-PART-1 WS-DT-PART-2 WS-DT-PART-3
065700     END-UNSTRING
065800     IF WS-DT-PART-1 (1:4) IS NUMERIC
065900         AND WS-DT-PART-2 IS NUMERIC AND WS-DT-PART-3 IS NUMERIC
066000         MOVE WS-DT-PART-1 (1:4)   TO WS-DT-CCYY
066100         MOVE WS-DT-PART-2 (1:2)   TO WS-DT-MM
066200         MOVE WS-DT-PART-3 (1:2)   TO WS-DT-DD
066300         IF WS-DT-MM >= 1 AND WS-DT-MM <= 12
066400             AND WS-DT-DD >= 1 AND WS-DT-DD <= 31
066500             SET WS-DATE-FOUND TO TRUE
066600         END-IF
066700     END-IF.
066800 251-EXIT.
066900     EXIT.
067000*
067100 252-TRY-DD-DASH-MM-CCYY.
067200     UNSTRING WS-DT-TEXT DELIMITED BY '-'
067300         INTO WS-DT-PART-1 WS-DT-PART-2 WS-DT-PART-3
067400     END-UNSTRING
067500     IF WS-DT-PART-3 (1:4) IS NUMERIC
067600         AND WS-DT-PART-1 IS NUMERIC AND WS-DT-PART-2 IS NUMERIC
067700         MOVE WS-DT-PART-1 (1:2)   TO WS-DT-DD
067800         MOVE WS-DT-PART-2 (1:2)   TO WS-DT-MM
067900         MOVE WS-DT-PART-3 (1:4)   TO WS-DT-CCYY
068000         IF WS-DT-MM >= 1 AND WS-DT-MM <= 12
068100             AND WS-DT-DD >= 1 AND WS-DT-DD <= 31
068200             SET WS-DATE-FOUND TO TRUE
068300         END-IF
068400     END-IF.
068500 252-EXIT.
068600     EXIT.
068700*
068800 253-TRY-DD-SLASH-MM-CCYY.
068900     UNSTRING WS-DT-TEXT DELIMITED BY '/'
069000         INTO WS-DT-PART-1 WS-DT-PART-2 WS-DT-PART-3
069100     END-UNSTRING
069200     IF WS-DT-PART-3 (1:4) IS NUMERIC
069300         AND WS-DT-PART-1 IS NUMERIC AND WS-DT-PART-2 IS NUMERIC
069400         MOVE WS-DT-PART-1 (1:2)   TO WS-DT-DD
069500         MOVE WS-DT-PART-2 (1:2)   TO WS-DT-MM
069600         MOVE WS-DT-PART-3 (1:4)   TO WS-DT-CCYY
069700         IF WS-DT-MM >= 1 AND WS-DT-MM <= 12
069800             AND WS-DT-DD >= 1 AND WS-DT-DD <= 31
069900             SET WS-DATE-FOUND TO TRUE
070000         END-IF
070100     END-IF.
070200 253-EXIT.
070300     EXIT.
070400*
070500 254-TRY-MM-SLASH-DD-CCYY.
070600     UNSTRING WS-DT-TEXT DELIMITED BY '/'
070700         INTO WS-DT-PART-1 WS-DT-PART-2 WS-DT-PART-3
070800     END-UNSTRING
070900     IF WS-DT-PART-3 (1:4) IS NUMERIC
071000         AND WS-DT-PART-1 IS NUMERIC AND WS-DT-PART-2 IS NUMERIC
071100         MOVE WS-DT-PART-1 (1:2)   TO WS-DT-MM
071200         MOVE WS-DT-PART-2 (1:2)   TO WS-DT-DD
071300         MOVE WS-DT-PART-3 (1:4)   TO WS-DT-CCYY
071400         IF WS-DT-MM >= 1 AND WS-DT-MM <= 12
071500             AND WS-DT-DD >= 1 AND WS-DT-DD <= 31
071600             SET WS-DATE-FOUND TO TRUE
071700         END-IF
071800     END-IF.
071900 254-EXIT.
072000     EXIT.
072100*
072200 255-TRY-CCYY-SLASH-MM-DD.
072300     UNSTRING WS-DT-TEXT DELIMITED BY '/'
072400         INTO WS-DT-PART-1 WS-DT-PART-2 WS-DT-PART-3
072500     END-UNSTRING
072600     IF WS-DT-PART-1 (1:4) IS NUMERIC
072700         AND WS-DT-PART-2 IS NUMERIC AND WS-DT-PART-3 IS NUMERIC
072800         MOVE WS-DT-PART-1 (1:4)   TO WS-DT-CCYY
072900         MOVE WS-DT-PART-2 (1:2)   TO WS-DT-MM
073000         MOVE WS-DT-PART-3 (1:2)   TO WS-DT-DD
073100         IF WS-DT-MM >= 1 AND WS-DT-MM <= 12
073200             AND WS-DT-DD >= 1 AND WS-DT-DD <= 31
073300             SET WS-DATE-FOUND TO TRUE
073400         END-IF
073500     END-IF.
073600 255-EXIT.
073700     EXIT.
073800*
073900******************************************************************
074000*    260-PARSE-AMOUNT-FIELDS - RUNS THE DECIMAL SCANNER OVER
074100*    EVERY QUANTITY/AMOUNT/RATE CELL FOR THIS ROW.  RATE FIELDS
074200*    (ID 18/20/22/24) ARE SCALED TO WHOLE-PERCENT AFTERWARD WHEN
074300*    THE SOURCE CELL LOOKS LIKE A BARE RATIO.
074400******************************************************************
074500 260-PARSE-AMOUNT-FIELDS.
074600     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
074700         VARYING WA-IDX FROM 15 BY 1 UNTIL WA-IDX > 15
074800     MOVE WS-DS-RESULT TO WI-QUANTITY (WS-ROW-COUNT)
074900*
075000     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
075100         VARYING WA-IDX FROM 17 BY 1 UNTIL WA-IDX > 17
075200     MOVE WS-DS-RESULT TO WI-ASSESSABLE-VALUE (WS-ROW-COUNT)
075300*
075400     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
075500         VARYING WA-IDX FROM 18 BY 1 UNTIL WA-IDX > 18
075600     PERFORM 264-SCALE-IF-RATIO THRU 264-EXIT
075700     MOVE WS-DS-RESULT TO WI-BCD-RATE (WS-ROW-COUNT)
075800*
075900     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
076000         VARYING WA-IDX FROM 19 BY 1 UNTIL WA-IDX > 19
076100     MOVE WS-DS-RESULT TO WI-BCD (WS-ROW-COUNT)
076200*
076300     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
076400         VARYING WA-IDX FROM 20 BY 1 UNTIL WA-IDX > 20
076500     PERFORM 264-SCALE-IF-RATIO THRU 264-EXIT
076600     MOVE WS-DS-RESULT TO WI-SWS-RATE (WS-ROW-COUNT)
076700*
076800     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
076900         VARYING WA-IDX FROM 21 BY 1 UNTIL WA-IDX > 21
077000     MOVE WS-DS-RESULT TO WI-SWS (WS-ROW-COUNT)
077100*
077200     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
077300         VARYING WA-IDX FROM 22 BY 1 UNTIL WA-IDX > 22
077400     PERFORM 264-SCALE-IF-RATIO THRU 264-EXIT
077500     MOVE WS-DS-RESULT TO WI-ADD-RATE (WS-ROW-COUNT)
077600*
077700     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
077800         VARYING WA-IDX FROM 23 BY 1 UNTIL WA-IDX > 23
077900     MOVE WS-DS-RESULT TO WI-ADD-DUTY (WS-ROW-COUNT)
078000*
078100     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
078200         VARYING WA-IDX FROM 24 BY 1 UNTIL WA-IDX > 24
078300     PERFORM 264-SCALE-IF-RATIO THRU 264-EXIT
078400     MOVE WS-DS-RESULT TO WI-IGST-RATE (WS-ROW-COUNT)
078500*
078600     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
078700         VARYING WA-IDX FROM 25 BY 1 UNTIL WA-IDX > 25
078800     MOVE WS-DS-RESULT TO WI-IGST (WS-ROW-COUNT)
078900*
079000     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
079100         VARYING WA-IDX FROM 26 BY 1 UNTIL WA-IDX > 26
079200     MOVE WS-DS-RESULT TO WI-TOTAL-DUTY (WS-ROW-COUNT)
079300*
079400     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
079500         VARYING WA-IDX FROM 29 BY 1 UNTIL WA-IDX > 29
079600     MOVE WS-DS-RESULT TO WI-QTY-OPENING-BALANCE (WS-ROW-COUNT)
079700*
079800     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
079900         VARYING WA-IDX FROM 30 BY 1 UNTIL WA-IDX > 30
080000     MOVE WS-DS-RESULT TO WI-QTY-USED (WS-ROW-COUNT)
080100*
080200     COMPUTE WI-CLOSING-BALANCE (WS-ROW-COUNT) =
080300             WI-QTY-OPENING-BALANCE (WS-ROW-COUNT) -
080400             WI-QTY-USED (WS-ROW-COUNT)
080500*
080600     PERFORM 262-SCAN-COLUMN THRU 262-EXIT
080700         VARYING WA-IDX FROM 33 BY 1 UNTIL WA-IDX > 33
080800     MOVE WS-DS-RESULT TO WI-DUTY-CLAIMED-AMT (WS-ROW-COUNT).
080900 260-EXIT.
081000     EXIT.
081100*
081200*    WA-IDX IS BORROWED HERE AS A ONE-SHOT FIELD-ID HOLDER, NOT
081300*    AS AN ALIAS-TABLE SUBSCRIPT - EACH CALL ABOVE VARIES IT
081400*    OVER EXACTLY ONE VALUE SO THE COLUMN NUMBER IS AVAILABLE TO
081500*    THE SCANNER WITHOUT A SEPARATE PARAMETER.
081600 262-SCAN-COLUMN.
081700     MOVE SPACES TO WS-DS-TEXT
081800     IF WS-COL-POS (WA-IDX) > 0
081900         MOVE WS-TOKEN (WS-COL-POS (WA-IDX)) TO WS-DS-TEXT
082000     END-IF
082100     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT.
082200 262-EXIT.
082300     EXIT.
082400*
082500*    IF A RATE CELL PARSED AS A RATIO OF 1 OR LESS WITH NO
082600*    THOUSANDS/PERCENT PUNCTUATION, ASSUME IT WAS KEYED AS A
082700*    FRACTION (E.G. .075) AND SCALE IT UP TO WHOLE PERCENT.
082800 264-SCALE-IF-RATIO.
082900     IF WS-DS-RESULT > 0 AND WS-DS-RESULT <= 1
083000         COMPUTE WS-DS-RESULT = WS-DS-RESULT * 100
083100     END-IF.
083200 264-EXIT.
083300     EXIT.
083400*
083500******************************************************************
083600*    270-MAP-STOCK-ELIGIBILITY - THE SHEET'S FREE-TEXT COLUMN IS
083700*    MAPPED BY LEADING WORD; ANYTHING ELSE COMES OUT BLANK AND
083800*    IS RE-DERIVED PROPERLY BY DBKDUTY FROM THE STOCK BALANCE.
083900******************************************************************
084000 270-MAP-STOCK-ELIGIBILITY.
084100     MOVE SPACES TO WI-STOCK-WISE-ELIG (WS-ROW-COUNT)
084200     IF WS-COL-POS (32) > 0
084300         MOVE WS-TOKEN (WS-COL-POS (32)) TO WS-DS-TEXT
084400         IF WS-DS-TEXT (1:4) = 'OPEN'
084500             MOVE 'OPEN  ' TO WI-STOCK-WISE-ELIG (WS-ROW-COUNT)
084600         ELSE
084700             IF WS-DS-TEXT (1:5) = 'CLOSE'
084800                 MOVE 'CLOSED' TO
084900                         WI-STOCK-WISE-ELIG (WS-ROW-COUNT)
085000             END-IF
085100         END-IF
085200     END-IF.
085300 270-EXIT.
085400     EXIT.
085500*
085600******************************************************************
085700*    400-CONVERT-TO-DECIMAL - MANUAL TEXT-TO-PACKED-DECIMAL
085800*    SCANNER.  RECOGNISES 'S', 'NA', '-' AND SPACES AS "NO
085900*    VALUE" (RESULT FORCED TO ZERO), STRIPS COMMAS, AND TREATS A
086000*    PARENTHESISED NUMBER AS NEGATIVE.
086100******************************************************************
086200 400-CONVERT-TO-DECIMAL.
086300     MOVE ZERO TO WS-DS-RESULT WS-DS-INT-ACCUM WS-DS-FRAC-ACCUM
086400     MOVE ZERO TO WS-DS-DEC-DIGITS
086500     SET WS-DS-SEEN-DOT-SW TO 'N'
086600     SET WS-DS-NEGATIVE-SW TO 'N'
086700     SET WS-DS-NULL-SW     TO 'N'
086800     PERFORM 402-CHECK-FOR-NULL-TOKEN THRU 402-EXIT
086900     IF NOT WS-DS-IS-NULL
087000         PERFORM 404-STRIP-PUNCTUATION THRU 404-EXIT
087100*        WS-DS-TEXT IS A FIXED PIC X(30) SLOT SO THE SCAN JUST
087200*        RUNS THE WHOLE WIDTH - TRAILING SPACES CLASSIFY AS
087300*        NEITHER A DOT, A SIGN NOR A DIGIT AND ARE SKIPPED.
087400         MOVE 30 TO WS-DS-LEN
087500         PERFORM 410-SCAN-ONE-CHAR THRU 410-EXIT
087600             VARYING WS-DS-IDX FROM 1 BY 1
087700             UNTIL WS-DS-IDX > 30
087800         IF WS-DS-DEC-DIGITS > 0
087900             COMPUTE WS-DS-RESULT ROUNDED =
088000                 WS-DS-INT-ACCUM +
088100                 (WS-DS-FRAC-ACCUM /
088200                      WS-POWER (WS-DS-DEC-DIGITS + 1))
088300         ELSE
088400             MOVE WS-DS-INT-ACCUM TO WS-DS-RESULT
088500         END-IF
088600         IF WS-DS-IS-NEGATIVE
088700             COMPUTE WS-DS-RESULT = WS-DS-RESULT * -1
088800         END-IF
088900     END-IF.
089000 400-EXIT.
089100     EXIT.
089200*
089300 402-CHECK-FOR-NULL-TOKEN.
089400     IF WS-DS-TEXT = SPACES OR 'S' OR 'NA' OR '-'
089500         SET WS-DS-IS-NULL TO TRUE
089600     END-IF.
089700 402-EXIT.
089800     EXIT.
089900*
090000*    A CELL WRAPPED IN PARENS IS A NEGATIVE (ACCOUNTING STYLE);
090100*    COMMAS ARE THOUSANDS SEPARATORS AND ARE DROPPED.
090200 404-STRIP-PUNCTUATION.
090300     IF WS-DS-TEXT (1:1) = '('
090400         SET WS-DS-IS-NEGATIVE TO TRUE
090500     END-IF
090600     INSPECT WS-DS-TEXT REPLACING ALL '(' BY SPACE
090700     INSPECT WS-DS-TEXT REPLACING ALL ')' BY SPACE
090800     INSPECT WS-DS-TEXT REPLACING ALL ',' BY SPACE.
090900 404-EXIT.
091000     EXIT.
091100*
091200 410-SCAN-ONE-CHAR.
091300     IF WS-DS-IDX <= WS-DS-LEN
091400         MOVE WS-DS-TEXT (WS-DS-IDX:1) TO WS-DS-CHAR
091500         PERFORM 412-CLASSIFY-CHAR THRU 412-EXIT
091600     END-IF.
091700 410-EXIT.
091800     EXIT.
091900*
092000 412-CLASSIFY-CHAR.
092100     IF WS-DS-CHAR = '.'
092200         SET WS-DS-SEEN-DOT-SW TO 'Y'
092300     ELSE
092400         IF WS-DS-CHAR = '-'
092500             SET WS-DS-IS-NEGATIVE TO TRUE
092600         ELSE
092700             IF WS-DS-CHAR IS NUMERIC
092800                 MOVE WS-DS-CHAR TO WS-DS-DIGIT
092900                 IF WS-DS-SEEN-DOT
093000                     COMPUTE WS-DS-FRAC-ACCUM =
093100                         WS-DS-FRAC-ACCUM * 10 + WS-DS-DIGIT
093200                     ADD 1 TO WS-DS-DEC-DIGITS
093300                 ELSE
093400                     COMPUTE WS-DS-INT-ACCUM =
093500                         WS-DS-INT-ACCUM * 10 + WS-DS-DIGIT
093600                 END-IF
093700             END-IF
093800         END-IF
093900     END-IF.
094000 412-EXIT.
094100     EXIT.
094200*
094300 END PROGRAM DBKEXTR.
