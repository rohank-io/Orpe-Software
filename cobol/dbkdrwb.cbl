000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DBKDRWB.
000400 AUTHOR.        R VENKATESAN.
000500 INSTALLATION.  ORPE CONSULTANTS - EDP.
000600 DATE-WRITTEN.  07/19/89.
000700 DATE-COMPILED. 07/19/89.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*   CHANGE LOG
001200*
001300*   07/19/89  RV     ORIGINAL INSTALLATION - READS THE SHIPPING
001400*                    BILL EXTRACT, WORKS OUT THE DRAWBACK AND
001500*                    UTILISATION AMOUNTS AND WRITES THEM BACK
001600*                    OUT WITH A PORT CODE SUBTOTAL/GRAND TOTAL
001700*                    APPENDED TO THE SAME FILE.
001800*   03/05/93  RV     CR-0201 - SB-UTILIZATION-AMT SET EQUAL TO     CR-0201
001900*                    THE FRESHLY COMPUTED DBK-AMOUNT FOR NOW;
002000*                    THE CLAIM-GROUP CEILING CAP THE CONSULTANTS
002100*                    HAVE ASKED FOR NEEDS A RUNNING TOTAL-DBK
002200*                    ACROSS THE WHOLE CLAIM GROUP THAT THIS
002300*                    SINGLE-PASS MEMBER DOES NOT HAVE ACCESS TO -
002400*                    FLAGGED FOR A FUTURE ENHANCEMENT REQUEST.
002500*   06/22/94  KLM    CR-0288 - MANUAL DECIMAL SCAN LIFTED OVER     CR-0288
002600*                    FROM DBKEXTR SO THE DELIMITED MONEY FIELDS
002700*                    ON THIS EXTRACT PARSE THE SAME WAY THE
002800*                    IMPORT SHEET'S DO.
002900*   01/09/99  KLM    Y2K-014 - SB-DATE, SB-LEO-DATE AND SB-BRC-    Y2K-014
003000*                    REALISATION-DATE ARE FULL CCYYMMDD FIELDS;
003100*                    NO 2-DIGIT WINDOW LOGIC IN THIS MEMBER.
003200*   08/30/02  PJS    CR-0402 - WIDENED THE LINE-IN AREA TO 4000    CR-0402
003300*                    BYTES TO MATCH DBKEXTR'S EXTRACT WIDTH.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON DBK-DRWB-TRACE-ON.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SHIPPING-BILL-IN  ASSIGN TO SHIPBLIN
004500            ACCESS IS SEQUENTIAL
004600            FILE STATUS  IS  DBK-SHIPBILL-IN-STATUS.
004700     SELECT SHIPPING-BILL-OUT ASSIGN TO SHIPBLOT
004800            ACCESS IS SEQUENTIAL
004900            FILE STATUS  IS  DBK-SHIPBILL-OUT-STATUS.
005000*
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  SHIPPING-BILL-IN
005600     RECORDING MODE IS V
005700     RECORD IS VARYING FROM 20 TO 4000 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS.
005900 01  SHIP-BILL-LINE-FD          PIC X(4000).
006000*
006100 FD  SHIPPING-BILL-OUT
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS.
006400 01  SHIP-BILL-OUT-REC          PIC X(2400).
006500*
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*
007000     COPY DBKFSTAT.
007100*
007200 01  WS-SWITCHES.
007300     05  WS-INPUT-EOF-SW         PIC X     VALUE 'N'.
007400         88  WS-INPUT-EOF                   VALUE 'Y'.
007500     05  WS-HEADER-SEEN-SW       PIC X     VALUE 'N'.
007600         88  WS-HEADER-SEEN                 VALUE 'Y'.
007700     05  WS-FIRST-ROW-SW         PIC X     VALUE 'Y'.
007800         88  WS-FIRST-ROW                   VALUE 'Y'.
007900*
008000 01  WS-COUNTERS.
008100     05  WS-LINES-READ           PIC S9(8)  COMP  SYNC VALUE 0.
008200     05  WS-ROWS-WRITTEN         PIC S9(8)  COMP  SYNC VALUE 0.
008300 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.
008400     05  FILLER                  PIC X(8).
008500*
008600*    LINE TOKENISER WORK AREA - SAME UNSTRING-WITH-POINTER
008700*    TECHNIQUE AS DBKEXTR, RUN AGAINST A FIXED 26-COLUMN ORDER
008800*    (THE SHIPPING BILL EXTRACT DOES NOT CARRY DBKEXTR'S HEADER-
008900*    ALIAS PROBLEM - THE EXPORT TOOL ALWAYS WRITES THE SAME 26
009000*    COLUMNS IN THE SAME ORDER).
009100 01  WS-LINE-WORK.
009200     05  WS-LINE-TEXT            PIC X(4000).
009300     05  WS-LINE-LEN             PIC S9(4)  COMP  SYNC.
009400     05  WS-LINE-PTR             PIC S9(4)  COMP  SYNC.
009500 01  WS-LINE-WORK-R REDEFINES WS-LINE-WORK.
009600     05  FILLER                  PIC X(4008).
009700*
009800 01  WS-TOKEN-TABLE.
009900     05  WS-TOKEN OCCURS 26 TIMES PIC X(600).
010000*
010100 01  WS-COL-CTL.
010200     05  WS-COL-NO               PIC S9(4)  COMP  SYNC.
010300*
010400*    ONE PARSED SHIPPING BILL ROW - SAME LAYOUT AS THE OUTPUT
010500*    RECORD, BUILT UP HERE BEFORE IT GOES TO DISK.
010600 01  WS-SHIP-BILL-ROW.
010700     COPY DBKSBLRC.
010800*
010900*    MANUAL DECIMAL-TEXT SCANNER - NO NUMVAL OR OTHER INTRINSIC
011000*    IS AVAILABLE ON THIS COMPILER RELEASE, SO EVERY DELIMITED
011100*    MONEY OR QUANTITY FIELD IS WALKED CHARACTER BY CHARACTER.
011200 01  WS-DECIMAL-SCAN.
011300     05  WS-DS-TEXT              PIC X(30).
011400     05  WS-DS-LEN               PIC S9(4)  COMP  SYNC.
011500     05  WS-DS-IDX               PIC S9(4)  COMP  SYNC.
011600     05  WS-DS-CHAR              PIC X.
011700     05  WS-DS-DIGIT             PIC S9(1)  COMP  SYNC.
011800     05  WS-DS-NEG-SW            PIC X      VALUE 'N'.
011900         88  WS-DS-NEGATIVE                 VALUE 'Y'.
012000     05  WS-DS-SEEN-DOT-SW       PIC X      VALUE 'N'.
012100         88  WS-DS-SEEN-DOT                 VALUE 'Y'.
012200     05  WS-DS-DECIMALS-SEEN     PIC S9(4)  COMP  SYNC.
012300     05  WS-DS-POWER-IDX         PIC S9(4)  COMP  SYNC.
012400     05  WS-DS-INT-ACCUM         PIC S9(16)V99   COMP-3.
012500     05  WS-DS-RESULT            PIC S9(16)V9(6) COMP-3.
012600 01  WS-DECIMAL-SCAN-X REDEFINES WS-DECIMAL-SCAN.
012700     05  FILLER                  PIC X(59).
012800*
012900*    POWERS OF TEN, INDEX 1 = 10**0, USED TO SHIFT THE
013000*    FRACTIONAL ACCUMULATOR RIGHT BY THE DECIMAL COUNT SEEN -
013100*    SAME TABLE AS DBKEXTR'S 400-CONVERT-TO-DECIMAL.
013200 01  WS-POWERS-OF-TEN.
013300     05  WS-POWER OCCURS 7 TIMES PIC 9(9) COMP-3 VALUES
013400                 1  10  100  1000  10000  100000  1000000.
013500*
013600*    PORT CODE CONTROL BREAK WORK
013700 01  WS-BREAK-WORK.
013800     05  WS-BREAK-PORT-CODE      PIC X(30)  VALUE SPACES.
013900*
014000 01  WS-PORT-SUBTOTAL.
014100     05  WS-PT-FOB               PIC S9(13)V99  COMP-3 VALUE 0.
014200     05  WS-PT-DBK-AMOUNT        PIC S9(13)V99  COMP-3 VALUE 0.
014300*
014400 01  WS-GRAND-TOTAL.
014500     05  WS-GR-FOB               PIC S9(13)V99  COMP-3 VALUE 0.
014600     05  WS-GR-DBK-AMOUNT        PIC S9(13)V99  COMP-3 VALUE 0.
014700*
014800 01  DRWB-HEADING-LINE.
014900     05  FILLER                  PIC X(12)  VALUE 'SB NO'.
015000     05  FILLER                  PIC X(11)  VALUE 'SB DATE'.
015100     05  FILLER                  PIC X(13)  VALUE 'PORT CODE'.
015200     05  FILLER                  PIC X(17)  VALUE 'FOB'.
015300     05  FILLER                  PIC X(11)  VALUE 'RATE'.
015400     05  FILLER                  PIC X(17)  VALUE 'DBK AMOUNT'.
015500     05  FILLER                  PIC X(17)  VALUE 'DBK AMT SB'.
015600     05  FILLER                  PIC X(17)  VALUE 'DIFFERENCE'.
015700     05  FILLER                  PIC X(1868) VALUE SPACES.
015800*
015900 01  DRWB-DETAIL-LINE.
016000     05  DR-SB-NO                PIC X(12).
016100     05  DR-SB-DATE              PIC 9(8).
016200     05  FILLER                  PIC X(3)   VALUE SPACES.
016300     05  DR-PORT-CODE            PIC X(13).
016400     05  DR-FOB                  PIC ZZZ,ZZZ,ZZ9.99.
016500     05  FILLER                  PIC X(2)   VALUE SPACES.
016600     05  DR-RATE                 PIC ZZ9.9999.
016700     05  FILLER                  PIC X(2)   VALUE SPACES.
016800     05  DR-DBK-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
016900     05  FILLER                  PIC X(2)   VALUE SPACES.
017000     05  DR-DBK-AMT-SB           PIC ZZZ,ZZZ,ZZ9.99.
017100     05  FILLER                  PIC X(2)   VALUE SPACES.
017200     05  DR-DIFFERENCE           PIC SZZZ,ZZZ,ZZ9.99.
017300     05  FILLER                  PIC X(1900) VALUE SPACES.
017400*
017500 01  DRWB-SUBTOTAL-LINE.
017600     05  FILLER                  PIC X(20)  VALUE
017700             'PORT CODE TOTAL'.
017800     05  FILLER                  PIC X(30)  VALUE SPACES.
017900     05  SB-SUB-FOB              PIC ZZZ,ZZZ,ZZ9.99.
018000     05  FILLER                  PIC X(20)  VALUE SPACES.
018100     05  SB-SUB-DBK-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
018200     05  FILLER                  PIC X(2295) VALUE SPACES.
018300*
018400 01  DRWB-GRANDTOTAL-LINE.
018500     05  FILLER                  PIC X(20)  VALUE 'GRAND TOTAL'.
018600     05  FILLER                  PIC X(30)  VALUE SPACES.
018700     05  GR-SUB-FOB              PIC ZZZ,ZZZ,ZZ9.99.
018800     05  FILLER                  PIC X(20)  VALUE SPACES.
018900     05  GR-SUB-DBK-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
019000     05  FILLER                  PIC X(2295) VALUE SPACES.
019100*
019200 LINKAGE SECTION.
019300*
019400******************************************************************
019500 PROCEDURE DIVISION.
019600******************************************************************
019700*
019800 000-MAIN SECTION.
019900 000-MAIN-PARA.
020000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020100     MOVE DRWB-HEADING-LINE TO SHIP-BILL-OUT-REC
020200     WRITE SHIP-BILL-OUT-REC AFTER ADVANCING C01.
020300     PERFORM 100-READ-ONE-LINE THRU 100-EXIT.
020400     PERFORM 200-PROCESS-ONE-LINE THRU 200-EXIT
020500         UNTIL WS-INPUT-EOF.
020600     IF NOT WS-FIRST-ROW
020700         PERFORM 650-PRINT-SUBTOTAL THRU 650-EXIT
020800     END-IF.
020900     PERFORM 660-PRINT-GRAND-TOTAL THRU 660-EXIT.
021000     DISPLAY 'DBKDRWB - LINES READ    = ' WS-LINES-READ.
021100     DISPLAY 'DBKDRWB - ROWS WRITTEN  = ' WS-ROWS-WRITTEN.
021200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021300     GOBACK.
021400*
021500 700-OPEN-FILES.
021600     OPEN INPUT  SHIPPING-BILL-IN
021700          OUTPUT SHIPPING-BILL-OUT.
021800 700-EXIT.
021900     EXIT.
022000*
022100 790-CLOSE-FILES.
022200     CLOSE SHIPPING-BILL-IN
022300           SHIPPING-BILL-OUT.
022400 790-EXIT.
022500     EXIT.
022600*
022700 100-READ-ONE-LINE.
022800     READ SHIPPING-BILL-IN INTO WS-LINE-TEXT
022900         AT END
023000             SET WS-INPUT-EOF TO TRUE
023100         NOT AT END
023200             ADD 1 TO WS-LINES-READ
023300     END-READ.
023400 100-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800*    200-PROCESS-ONE-LINE - THE FIRST LINE OF THE EXTRACT IS
023900*    ALWAYS THE EXPORT TOOL'S COLUMN HEADING ROW AND IS SKIPPED
024000*    OUTRIGHT (NO ALIAS MATCHING NEEDED - COLUMN ORDER NEVER
024100*    VARIES ON THIS EXTRACT).
024200******************************************************************
024300 200-PROCESS-ONE-LINE.
024400     IF NOT WS-HEADER-SEEN
024500         SET WS-HEADER-SEEN TO TRUE
024600     ELSE
024700         PERFORM 210-SPLIT-LINE      THRU 210-EXIT
024800         PERFORM 230-BUILD-ROW       THRU 230-EXIT
024900         PERFORM 260-COMPUTE-DRAWBACK THRU 260-EXIT
025000         PERFORM 420-WRITE-ROW       THRU 420-EXIT
025100     END-IF
025200     PERFORM 100-READ-ONE-LINE THRU 100-EXIT.
025300 200-EXIT.
025400     EXIT.
025500*
025600******************************************************************
025700*    210-SPLIT-LINE / 215-SPLIT-ONE-TOKEN - HAND TOKENISER, SAME
025800*    IDEA AS DBKEXTR - UNSTRING ONE PIPE-DELIMITED FIELD AT A
025900*    TIME, WALKING A POINTER ACROSS THE LINE.
026000******************************************************************
026100 210-SPLIT-LINE.
026200     MOVE SPACES TO WS-TOKEN-TABLE
026300     MOVE 1 TO WS-LINE-PTR
026400     MOVE 1 TO WS-COL-NO
026500     PERFORM 215-SPLIT-ONE-TOKEN THRU 215-EXIT
026600         VARYING WS-COL-NO FROM 1 BY 1
026700         UNTIL WS-COL-NO > 26
026800         OR WS-LINE-PTR > 4000.
026900 210-EXIT.
027000     EXIT.
027100*
027200 215-SPLIT-ONE-TOKEN.
027300     UNSTRING WS-LINE-TEXT DELIMITED BY '|'
027400         INTO WS-TOKEN (WS-COL-NO)
027500         WITH POINTER WS-LINE-PTR
027600     END-UNSTRING.
027700 215-EXIT.
027800     EXIT.
027900*
028000******************************************************************
028100*    230-BUILD-ROW - MOVES THE 26 INPUT TOKENS, IN FIXED ORDER,
028200*    ONTO THE WORKING ROW.  MONEY/QUANTITY COLUMNS GO THROUGH
028300*    400-CONVERT-TO-DECIMAL; THE THREE DATE COLUMNS ARE ALREADY
028400*    CCYYMMDD TEXT ON THIS EXTRACT AND ARE MOVED DIRECT.
028500******************************************************************
028600 230-BUILD-ROW.
028700     MOVE WS-TOKEN (1)  TO SB-NO
028800     MOVE WS-TOKEN (2)(1:8) TO SB-DATE
028900     MOVE WS-TOKEN (3)  TO SB-MONTH
029000     MOVE WS-TOKEN (4)(1:4) TO SB-YEAR
029100     MOVE WS-TOKEN (5)  TO SB-PORT-CODE
029200     MOVE WS-TOKEN (6)(1:8) TO SB-LEO-DATE
029300     MOVE WS-TOKEN (7)(1:8) TO SB-BRC-REALISATION-DATE
029400     MOVE WS-TOKEN (8)  TO SB-INVOICE-NO-DATE
029500     MOVE WS-TOKEN (9)  TO SB-BUYER-DETAILS
029600     MOVE WS-TOKEN (10) TO WS-DS-TEXT
029700     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
029800     MOVE WS-DS-RESULT TO SB-EXCHANGE-RATE
029900     MOVE WS-TOKEN (11) TO WS-DS-TEXT
030000     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
030100     MOVE WS-DS-RESULT TO SB-INVOICE-VALUE
030200     MOVE WS-TOKEN (12) TO SB-CURRENCY
030300     MOVE WS-TOKEN (13) TO SB-HS-CD
030400     MOVE WS-TOKEN (14) TO SB-DESCRIPTION
030500     MOVE WS-TOKEN (15) TO SB-MODEL-NO
030600     MOVE WS-TOKEN (16) TO WS-DS-TEXT
030700     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
030800     MOVE WS-DS-RESULT TO SB-QUANTITY
030900     MOVE WS-TOKEN (17) TO SB-UNIT
031000     MOVE WS-TOKEN (18) TO WS-DS-TEXT
031100     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
031200     MOVE WS-DS-RESULT TO SB-FOB
031300     MOVE WS-TOKEN (19) TO WS-DS-TEXT
031400     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
031500     MOVE WS-DS-RESULT TO SB-PMV-PER-UNIT
031600     MOVE WS-TOKEN (20) TO SB-SCHEME-DESCRIPTION
031700     MOVE WS-TOKEN (21) TO SB-DBK-SNO
031800     MOVE WS-TOKEN (22) TO SB-DBK-APPLICABILITY
031900     MOVE WS-TOKEN (23) TO WS-DS-TEXT
032000     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
032100     MOVE WS-DS-RESULT TO SB-RATE
032200     MOVE WS-TOKEN (24) TO WS-DS-TEXT
032300     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
032400     MOVE WS-DS-RESULT TO SB-DBK-AMT-SB
032500     MOVE WS-TOKEN (25) TO WS-DS-TEXT
032600     PERFORM 400-CONVERT-TO-DECIMAL THRU 400-EXIT
032700     MOVE WS-DS-RESULT TO SB-TOTAL-DBK
032800     MOVE WS-TOKEN (26) TO SB-SBR-NO.
032900 230-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300*    260-COMPUTE-DRAWBACK - PMV-ACTUAL/DBK-AMOUNT/DIFFERENCE-
033400*    AMOUNT/UTILIZATION FORMULAS.  SB-UTILIZATION-AMT IS SET
033500*    EQUAL TO SB-DBK-AMOUNT (SEE CR-0201 ABOVE) - THIS
033600*    MEMBER HAS NO VISIBILITY OF THE CLAIM GROUP'S RUNNING
033700*    TOTAL-DBK CEILING ACROSS OTHER SHIPPING BILLS.
033800******************************************************************
033900 260-COMPUTE-DRAWBACK.
034000     COMPUTE SB-PMV-ACTUAL ROUNDED =
034100             SB-PMV-PER-UNIT * SB-QUANTITY
034200     COMPUTE SB-DBK-AMOUNT ROUNDED =
034300             SB-FOB * SB-RATE / 100
034400     COMPUTE SB-DIFFERENCE-AMOUNT =
034500             SB-DBK-AMOUNT - SB-DBK-AMT-SB
034600     MOVE SB-DBK-AMOUNT TO SB-UTILIZATION-AMT.
034700 260-EXIT.
034800     EXIT.
034900*
035000******************************************************************
035100*    400-CONVERT-TO-DECIMAL - CHARACTER-AT-A-TIME SCAN OF
035200*    WS-DS-TEXT INTO WS-DS-RESULT.  LIFTED FROM DBKEXTR'S SAME-
035300*    NAMED PARAGRAPH (CR-0288) - SEE THAT MEMBER'S HEADER FOR
035400*    THE FULL EXPLANATION OF WHY THIS COMPILER GETS NO NUMVAL.
035500******************************************************************
035600 400-CONVERT-TO-DECIMAL.
035700     MOVE 0 TO WS-DS-RESULT
035800     MOVE 0 TO WS-DS-INT-ACCUM
035900     MOVE 0 TO WS-DS-DECIMALS-SEEN
036000     SET WS-DS-NEGATIVE TO FALSE
036100     SET WS-DS-SEEN-DOT TO FALSE
036200     IF WS-DS-TEXT = SPACES
036300         GO TO 400-EXIT
036400     END-IF
036500     MOVE 30 TO WS-DS-LEN
036600     MOVE 1 TO WS-DS-IDX
036700     PERFORM 410-SCAN-ONE-CHAR THRU 410-EXIT
036800         VARYING WS-DS-IDX FROM 1 BY 1
036900         UNTIL WS-DS-IDX > WS-DS-LEN
037000*    THE SCAN ABOVE PACKS EVERY DIGIT SEEN (BEFORE AND AFTER THE
037100*    DECIMAL POINT) INTO ONE PLAIN INTEGER; DIVIDING BACK BY THE
037200*    RIGHT POWER OF TEN PUTS THE POINT BACK WHERE IT BELONGS -
037300*    THE SAME TRICK DBKEXTR USES.
037400     COMPUTE WS-DS-POWER-IDX = WS-DS-DECIMALS-SEEN + 1
037500     IF WS-DS-POWER-IDX > 7
037600         MOVE 7 TO WS-DS-POWER-IDX
037700     END-IF
037800     COMPUTE WS-DS-RESULT ROUNDED =
037900             WS-DS-INT-ACCUM /
038000             WS-POWER (WS-DS-POWER-IDX)
038100     IF WS-DS-NEGATIVE
038200         COMPUTE WS-DS-RESULT = WS-DS-RESULT * -1
038300     END-IF.
038400 400-EXIT.
038500     EXIT.
038600*
038700 410-SCAN-ONE-CHAR.
038800     MOVE WS-DS-TEXT (WS-DS-IDX:1) TO WS-DS-CHAR
038900     EVALUATE TRUE
039000         WHEN WS-DS-CHAR = '-'
039100             SET WS-DS-NEGATIVE TO TRUE
039200         WHEN WS-DS-CHAR = '.'
039300             SET WS-DS-SEEN-DOT TO TRUE
039400         WHEN WS-DS-CHAR = SPACE
039500             CONTINUE
039600         WHEN WS-DS-CHAR = ','
039700             CONTINUE
039800         WHEN WS-DS-CHAR NUMERIC
039900             MOVE WS-DS-CHAR TO WS-DS-DIGIT
040000             COMPUTE WS-DS-INT-ACCUM =
040100                     (WS-DS-INT-ACCUM * 10) + WS-DS-DIGIT
040200             IF WS-DS-SEEN-DOT
040300                 ADD 1 TO WS-DS-DECIMALS-SEEN
040400             END-IF
040500         WHEN OTHER
040600             CONTINUE
040700     END-EVALUATE.
040800 410-EXIT.
040900     EXIT.
041000*
041100******************************************************************
041200*    420-WRITE-ROW - PRINTS THE DETAIL LINE, TESTS FOR A PORT
041300*    CODE BREAK FIRST, AND ROLLS THE ROW INTO BOTH THE PORT
041400*    SUBTOTAL AND THE GRAND TOTAL.
041500******************************************************************
041600 420-WRITE-ROW.
041700     IF NOT WS-FIRST-ROW
041800         AND SB-PORT-CODE NOT = WS-BREAK-PORT-CODE
041900         PERFORM 650-PRINT-SUBTOTAL THRU 650-EXIT
042000     END-IF
042100     MOVE SB-PORT-CODE TO WS-BREAK-PORT-CODE
042200     SET WS-FIRST-ROW TO FALSE
042300     MOVE SB-NO           TO DR-SB-NO
042400     MOVE SB-DATE         TO DR-SB-DATE
042500     MOVE SB-PORT-CODE    TO DR-PORT-CODE
042600     MOVE SB-FOB          TO DR-FOB
042700     MOVE SB-RATE         TO DR-RATE
042800     MOVE SB-DBK-AMOUNT   TO DR-DBK-AMOUNT
042900     MOVE SB-DBK-AMT-SB   TO DR-DBK-AMT-SB
043000     MOVE SB-DIFFERENCE-AMOUNT TO DR-DIFFERENCE
043100     MOVE DRWB-DETAIL-LINE TO SHIP-BILL-OUT-REC
043200     WRITE SHIP-BILL-OUT-REC AFTER ADVANCING 1 LINE
043300     ADD 1 TO WS-ROWS-WRITTEN
043400     ADD SB-FOB        TO WS-PT-FOB
043500     ADD SB-DBK-AMOUNT TO WS-PT-DBK-AMOUNT
043600     ADD SB-FOB        TO WS-GR-FOB
043700     ADD SB-DBK-AMOUNT TO WS-GR-DBK-AMOUNT.
043800 420-EXIT.
043900     EXIT.
044000*
044100 650-PRINT-SUBTOTAL.
044200     MOVE WS-PT-FOB        TO SB-SUB-FOB
044300     MOVE WS-PT-DBK-AMOUNT TO SB-SUB-DBK-AMOUNT
044400     MOVE DRWB-SUBTOTAL-LINE TO SHIP-BILL-OUT-REC
044500     WRITE SHIP-BILL-OUT-REC AFTER ADVANCING 2 LINES
044600     MOVE 0 TO WS-PT-FOB
044700     MOVE 0 TO WS-PT-DBK-AMOUNT.
044800 650-EXIT.
044900     EXIT.
045000*
045100 660-PRINT-GRAND-TOTAL.
045200     MOVE WS-GR-FOB        TO GR-SUB-FOB
045300     MOVE WS-GR-DBK-AMOUNT TO GR-SUB-DBK-AMOUNT
045400     MOVE DRWB-GRANDTOTAL-LINE TO SHIP-BILL-OUT-REC
045500     WRITE SHIP-BILL-OUT-REC AFTER ADVANCING 3 LINES.
045600 660-EXIT.
045700     EXIT.
045800*
045900 END PROGRAM DBKDRWB.
